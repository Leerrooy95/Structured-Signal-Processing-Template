000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* DQE108 18/06/1988 RHOLT   VALIDATION ISSUE TABLE - ONE ENTRY            
000500*                    PER CHECK (THE EMPTY-COLUMN CHECK TAKES A            
000600*                    SLOT PER REQUIRED COLUMN), HOLDS THE                 
000700*                    OFFENDING ROW NUMBERS FOR THE REPORT.                
000800*-----------------------------------------------------------------        
000900* DQE155 30/01/1995 JBAUER  RAISED DS-ISSUE-ROWS CAPACITY FROM            
001000*                    2000 TO 5000 AFTER THE BULK-LOAD DATASETS            
001100*                    STARTED OVERFLOWING THE TABLE.                       
001200*-----------------------------------------------------------------        
001300* Y2K031 14/07/1998 JBAUER  Y2K REMEDIATION - NO DATE FIELDS IN           
001400*                    THIS TABLE, REVIEWED AND LEFT AS IS.                 
001500*-----------------------------------------------------------------        
001600 01  DS-ISSUE-TABLE.                                                      
001700     05  DS-ISSUE-ENTRY OCCURS 12 TIMES                                   
001800             INDEXED BY DS-ISSUE-IDX.                                     
001900         10  DS-ISSUE-SEVERITY        PIC X(08).                          
002000             88  DS-ISSUE-IS-CRITICAL       VALUE "CRITICAL".             
002100             88  DS-ISSUE-IS-ERROR          VALUE "ERROR".                
002200             88  DS-ISSUE-IS-WARNING        VALUE "WARNING".              
002300         10  DS-ISSUE-CHECK           PIC X(30).                          
002400         10  DS-ISSUE-MESSAGE         PIC X(120).                         
002500         10  DS-ISSUE-FIRED           PIC X(01) VALUE "N".                
002600             88  DS-ISSUE-DID-FIRE           VALUE "Y".                   
002700         10  DS-ISSUE-ROW-COUNT       PIC 9(05) COMP VALUE ZERO.          
002800         10  DS-ISSUE-ROWS OCCURS 5000 TIMES                              
002900                 INDEXED BY DS-ISSUE-ROW-IDX                              
003000                 PIC 9(05) COMP.                                          
003100         10  FILLER                   PIC X(08) VALUE SPACES.             
