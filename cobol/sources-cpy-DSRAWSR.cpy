000100* DSRAWSR.cpybk                                                           
000200     05  DS-RAWSR-RECORD           PIC X(280).                            
000300* I-O FORMAT: DS-RAWSR-FIELDS  RAW SEARCH-RESULT RECORD                   
000400* INPUT TO DSRMAP ONLY - TITLE/LINK/SNIPPET, ANY MAY BE BLANK.            
000500*                                                                         
000600     05  DS-RAWSR-FIELDS REDEFINES DS-RAWSR-RECORD.                       
000700         06  DS-RAWSR-TITLE         PIC X(60).                            
000800*                        RESULT HEADLINE (MAY BE BLANK)                   
000900         06  DS-RAWSR-LINK          PIC X(100).                           
001000*                        RESULT URL (MAY BE BLANK)                        
001100         06  DS-RAWSR-SNIPPET       PIC X(120).                           
001200*                        RESULT DESCRIPTION (MAY BE BLANK)                
