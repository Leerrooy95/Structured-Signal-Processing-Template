000100IDENTIFICATION DIVISION.                                                  
000200***********************                                                   
000300PROGRAM-ID. DSCORR.                                                       
000400AUTHOR. RHOLT.                                                            
000500INSTALLATION. OSINT UNIT - BATCH SYSTEMS.                                 
000600DATE-WRITTEN. 02 JUN 1988.                                                
000700DATE-COMPILED.                                                            
000800SECURITY. INTERNAL USE ONLY - OSINT UNIT DISTRIBUTION.                    
000900*DESCRIPTION : TEMPORAL CORRELATOR.                                       
001000*             MAINLINE - LOADS THE DATE COLUMN OF A TARGET                
001100*             EVENT DATASET AND AN ANCHOR DATASET, FINDS ALL              
001200*             DATE PAIRS FALLING WITHIN A WINDOW OF EACH                  
001300*             OTHER, OPTIONALLY RUNS A MONTE CARLO RANDOM-                
001400*             DATE BASELINE, AND PRINTS A CORRELATION REPORT.             
001500*================================================================         
001600* HISTORY OF MODIFICATION:                                                
001700*================================================================         
001800* DQE130 - RHOLT   - 02/06/1988 - INITIAL RELEASE.  BUILDS A              
001900*              SORTED LIST OF DATES FOR EACH OF THE TWO EVENT             
002000*              DATASETS AND MATCHES DATE PAIRS FALLING WITHIN             
002100*              THE WINDOW.                                                
002200*----------------------------------------------------------------         
002300* DQE137 - RHOLT   - 11/11/1988 - ADDED THE JULIAN DAY-NUMBER             
002400*              CONVERSION SO THE WINDOW COMPARE IS CALENDAR-              
002500*              CORRECT ACROSS MONTH AND YEAR BOUNDARIES.  PRIOR           
002600*              RELEASE COMPARED MM-DD ONLY AND MISSED YEAR-END            
002700*              PAIRS.                                                     
002800*----------------------------------------------------------------         
002900* DQE151 - JBAUER  - 02/03/1995 - ADDED THE RANDOM-DATE BASELINE          
003000*              (SECTION C) AND THE Z-SCORE SIGNIFICANCE VERDICT           
003100*              ON THE UNIT SUPERVISOR'S REQUEST.                          
003200*----------------------------------------------------------------         
003300* Y2K031 - JBAUER  - 14/07/1998 - Y2K REMEDIATION.  CALENDAR              
003400*              CHECK NOW CARRIES A FOUR-DIGIT CENTURY AND THE             
003500*              FULL CENTURY LEAP-YEAR RULE, SAME AS DSVALID.              
003600*----------------------------------------------------------------         
003700* DQE208 - CPARKS  - 14/08/2003 - "AND K MORE MATCHES" LINE               
003800*              ADDED WHEN OVER TWENTY PAIRS ARE FOUND.                    
003900*----------------------------------------------------------------         
004000* DQE219 - CPARKS  - 30/01/2007 - BASELINE SAMPLE SIZE RAISED             
004100*              FROM 200 TO 1000 SIMULATIONS PER THE REVISED               
004200*              STATISTICS STANDARD.                                       
004300*================================================================         
004400 ENVIRONMENT DIVISION.                                                    
004500*********************                                                     
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-AS400.                                              
004800 OBJECT-COMPUTER. IBM-AS400.                                              
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
005000         UPSI-0 IS UPSI-SWITCH-0                                          
005100         ON STATUS IS U0-ON                                               
005200         OFF STATUS IS U0-OFF.                                            
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT DS-TARGET ASSIGN TO TARGETIN                                  
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800     FILE STATUS IS WK-C-FILE-STATUS.                                     
005900     SELECT DS-ANCHOR ASSIGN TO ANCHORIN                                  
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100     FILE STATUS IS WK-T-FILE-STATUS.                                     
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500***************                                                           
006600 FD  DS-TARGET                                                            
006700     LABEL RECORDS ARE OMITTED.                                           
006800 01  DS-TARGET-LINE                PIC X(600).                            
006900                                                                          
007000 FD  DS-ANCHOR                                                            
007100     LABEL RECORDS ARE OMITTED.                                           
007200 01  DS-ANCHOR-LINE                PIC X(600).                            
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500***********************                                                   
007600 77  WK-77-HDR-COUNT           PIC 9(03) COMP VALUE ZERO.                 
007700                                                                          
007800 01  WK-C-COMMON.                                                         
007900     COPY DSCOMWK.                                                        
008000                                                                          
008100 01  WK-T-FILE-STATUS              PIC X(02) VALUE "00".                  
008200                                                                          
008300 01  WK-C-MATCHES.                                                        
008400     COPY DSMATCH.                                                        
008500                                                                          
008600 01  WK-C-TARGET-PATH              PIC X(60) VALUE                        
008700     "TARGETIN".                                                          
008800 01  WK-C-ANCHOR-PATH              PIC X(60) VALUE                        
008900     "ANCHORIN".                                                          
009000                                                                          
009100* ----- HEADER NAME TABLE, RELOADED FOR EACH FILE IN TURN -----           
009200 01  WK-C-HEADER-TABLE.                                                   
009300     05  WK-HDR-ENTRY OCCURS 20 TIMES                                     
009400             INDEXED BY WK-HDR-IDX                                        
009500             PIC X(30).                                                   
009600     05  WK-HDR-TABLE-FLAT REDEFINES WK-HDR-ENTRY                         
009700             PIC X(600).                                                  
009800     05  WK-DATE-COL-POS           PIC 9(03) COMP VALUE ZERO.             
009900     05  FILLER                    PIC X(04) VALUE SPACES.                
010000                                                                          
010100 01  WK-C-IO-SWITCHES.                                                    
010200     05  WK-DATA-EOF-SW            PIC X(01) VALUE "N".                   
010300         88  WK-DATA-AT-EOF               VALUE "Y".                      
010400     05  FILLER                    PIC X(04) VALUE SPACES.                
010500                                                                          
010600 01  WK-C-SPLIT-AREA.                                                     
010700     05  WK-SPLIT-TALLY            PIC 9(03) COMP VALUE ZERO.             
010800     05  FILLER                    PIC X(04) VALUE SPACES.                
010900                                                                          
011000* ----- THE TARGET DATE LIST -----                                        
011100 01  WK-C-TARGET-DATES.                                                   
011200     05  WK-TGT-COUNT              PIC 9(05) COMP VALUE ZERO.             
011300     05  WK-TGT-SKIP-COUNT         PIC 9(05) COMP VALUE ZERO.             
011400     05  WK-TGT-ENTRY OCCURS 5000 TIMES                                   
011500             INDEXED BY WK-TGT-IDX.                                       
011600         10  WK-TGT-TEXT           PIC X(10).                             
011700         10  WK-TGT-JDN            PIC 9(08) COMP.                        
011800         10  WK-TGT-MATCHED        PIC X(01) VALUE "N".                   
011900             88  WK-TGT-IS-MATCHED        VALUE "Y".                      
012000         10  FILLER                PIC X(06).                             
012100                                                                          
012200* ----- THE ANCHOR DATE LIST -----                                        
012300 01  WK-C-ANCHOR-DATES.                                                   
012400     05  WK-ANC-COUNT              PIC 9(05) COMP VALUE ZERO.             
012500     05  WK-ANC-SKIP-COUNT         PIC 9(05) COMP VALUE ZERO.             
012600     05  WK-ANC-ENTRY OCCURS 5000 TIMES                                   
012700             INDEXED BY WK-ANC-IDX.                                       
012800         10  WK-ANC-TEXT           PIC X(10).                             
012900         10  WK-ANC-JDN            PIC 9(08) COMP.                        
013000         10  WK-ANC-MATCHED        PIC X(01) VALUE "N".                   
013100             88  WK-ANC-IS-MATCHED        VALUE "Y".                      
013200         10  FILLER                PIC X(06).                             
013300                                                                          
013400* ----- SORT WORK FIELDS - INSERTION SORT, NO SORT VERB -----             
013500 01  WK-C-SORT-AREA.                                                      
013600     05  WK-SRT-OUTER              PIC 9(05) COMP VALUE ZERO.             
013700     05  WK-SRT-INNER              PIC 9(05) COMP VALUE ZERO.             
013800     05  WK-SRT-HOLD-TEXT          PIC X(10).                             
013900     05  WK-SRT-HOLD-JDN           PIC 9(08) COMP VALUE ZERO.             
014000     05  FILLER                    PIC X(04) VALUE SPACES.                
014100                                                                          
014200* ----- CALENDAR / JULIAN DAY-NUMBER WORK FIELDS -----                    
014300 01  WK-C-DATE-CHECK.                                                     
014400     05  WK-DC-VALUE               PIC X(10).                             
014500     05  WK-DC-VALUE-R REDEFINES WK-DC-VALUE.                             
014600         10  WK-DC-CCYY            PIC 9(04).                             
014700         10  WK-DC-DASH1           PIC X(01).                             
014800         10  WK-DC-MM              PIC 9(02).                             
014900         10  WK-DC-DASH2           PIC X(01).                             
015000         10  WK-DC-DD              PIC 9(02).                             
015100     05  WK-DC-GOOD-SW             PIC X(01) VALUE "N".                   
015200         88  WK-DC-IS-GOOD               VALUE "Y".                       
015300     05  WK-DC-DAYS-IN-MONTH       PIC 9(02) COMP VALUE ZERO.             
015400     05  WK-DC-LEAP-SW             PIC X(01) VALUE "N".                   
015500         88  WK-DC-IS-LEAP               VALUE "Y".                       
015600     05  WK-DC-QUOTIENT            PIC 9(06) COMP VALUE ZERO.             
015700     05  WK-DC-REMAINDER           PIC 9(04) COMP VALUE ZERO.             
015800     05  FILLER                    PIC X(04) VALUE SPACES.                
015900                                                                          
016000 01  WK-C-JDN-AREA.                                                       
016100     05  WK-JDN-A                  PIC 9(02) COMP VALUE ZERO.             
016200     05  WK-JDN-Y                  PIC 9(06) COMP VALUE ZERO.             
016300     05  WK-JDN-M                  PIC 9(02) COMP VALUE ZERO.             
016400     05  WK-JDN-T1                 PIC 9(09) COMP VALUE ZERO.             
016500     05  WK-JDN-T2                 PIC 9(09) COMP VALUE ZERO.             
016600     05  WK-JDN-RESULT             PIC 9(08) COMP VALUE ZERO.             
016700     05  FILLER                    PIC X(04) VALUE SPACES.                
016800                                                                          
016900* ----- WINDOW AND CONTROL-PARAMETER WORK FIELDS -----                    
017000 01  WK-C-PARMS.                                                          
017100     05  WK-WINDOW-DAYS            PIC S9(04) COMP VALUE 3.               
017200     05  WK-BASELINE-SW            PIC X(01) VALUE "N".                   
017300         88  WK-RUN-BASELINE              VALUE "Y".                      
017400     05  FILLER                    PIC X(04) VALUE SPACES.                
017500                                                                          
017600* ----- MATCHING-PASS WORK FIELDS -----                                   
017700 01  WK-C-MATCH-AREA.                                                     
017800     05  WK-MTC-DELTA              PIC S9(05) COMP VALUE ZERO.            
017900     05  WK-MTC-LOW                PIC S9(05) COMP VALUE ZERO.            
018000     05  WK-MTC-HIGH               PIC S9(05) COMP VALUE ZERO.            
018100     05  FILLER                    PIC X(04) VALUE SPACES.                
018200                                                                          
018300* ----- MONTE CARLO BASELINE WORK FIELDS -----                            
018400 01  WK-C-BASELINE.                                                       
018500     05  WK-BL-SPAN                PIC 9(08) COMP VALUE ZERO.             
018600     05  WK-BL-ITER                PIC 9(04) COMP VALUE ZERO.             
018700     05  WK-BL-DRAW                PIC 9(05) COMP VALUE ZERO.             
018800     05  WK-BL-OFFSET              PIC 9(08) COMP VALUE ZERO.             
018900     05  WK-BL-SAMPLE-JDN          PIC 9(08) COMP VALUE ZERO.             
019000     05  WK-BL-COUNT-THIS-RUN      PIC 9(07) COMP VALUE ZERO.             
019100     05  WK-BL-SUM                 PIC 9(12) COMP VALUE ZERO.             
019200     05  WK-BL-SUM-SQ              PIC 9(15) COMP VALUE ZERO.             
019300     05  WK-BL-MEAN                PIC S9(07)V9(04) COMP                  
019400         VALUE ZERO.                                                      
019500     05  WK-BL-MEAN-SQ             PIC S9(07)V9(04) COMP                  
019600         VALUE ZERO.                                                      
019700     05  WK-BL-VARIANCE            PIC S9(07)V9(04) COMP                  
019800         VALUE ZERO.                                                      
019900     05  WK-BL-STD                 PIC S9(07)V9(04) COMP                  
020000         VALUE ZERO.                                                      
020100     05  WK-BL-RAN-SW              PIC X(01) VALUE "N".                   
020200         88  WK-BL-DID-RUN                VALUE "Y".                      
020300     05  WK-BL-Z-SCORE             PIC S9(05)V9(04) COMP                  
020400         VALUE ZERO.                                                      
020500     05  WK-BL-Z-OK-SW             PIC X(01) VALUE "N".                   
020600         88  WK-BL-Z-AVAILABLE            VALUE "Y".                      
020700     05  FILLER                    PIC X(04) VALUE SPACES.                
020800                                                                          
020900* ----- HAND-ROLLED LEHMER GENERATOR - NO FUNCTION RANDOM -----           
021000 01  WK-C-RANDOM.                                                         
021100     05  WK-RNG-SEED               PIC 9(10) COMP VALUE 19880602.         
021200     05  WK-RNG-PRODUCT            PIC 9(15) COMP VALUE ZERO.             
021300     05  WK-RNG-QUOT               PIC 9(15) COMP VALUE ZERO.             
021400     05  FILLER                    PIC X(04) VALUE SPACES.                
021500                                                                          
021600* ----- NEWTON'S-METHOD SQUARE ROOT - NO FUNCTION SQRT -----              
021700 01  WK-C-SQRT-AREA.                                                      
021800     05  WK-SQRT-S                 PIC S9(07)V9(04) COMP                  
021900         VALUE ZERO.                                                      
022000     05  WK-SQRT-X                 PIC S9(07)V9(04) COMP                  
022100         VALUE ZERO.                                                      
022200     05  WK-SQRT-ITER              PIC 9(02) COMP VALUE ZERO.             
022300     05  FILLER                    PIC X(04) VALUE SPACES.                
022400                                                                          
022500* ----- PRINT-LINE WORK AREA FOR THE CORRELATION REPORT -----             
022600 01  WK-C-PRINT-LINE               PIC X(100) VALUE SPACES.               
022700 01  WK-C-PRINT-LINE-R REDEFINES WK-C-PRINT-LINE.                         
022800     05  WK-PL-COL1                PIC X(16).                             
022900     05  WK-PL-COL2                PIC X(16).                             
023000     05  WK-PL-COL3                PIC X(68).                             
023100                                                                          
023200 01  WK-C-REPORT-FIELDS.                                                  
023300     05  WK-U-TGT-COUNT            PIC 9(05) COMP VALUE ZERO.             
023400     05  WK-U-ANC-COUNT            PIC 9(05) COMP VALUE ZERO.             
023500     05  WK-RPT-TGT-COUNT-ED       PIC ZZZZ9.                             
023600     05  WK-RPT-ANC-COUNT-ED       PIC ZZZZ9.                             
023700     05  WK-RPT-WINDOW-ED          PIC ZZ9.                               
023800     05  WK-RPT-TOTAL-ED           PIC ZZZZZZ9.                           
023900     05  WK-RPT-U-TGT-ED           PIC ZZZZ9.                             
024000     05  WK-RPT-U-ANC-ED           PIC ZZZZ9.                             
024100     05  WK-RPT-TGT-PCT-ED         PIC ZZ9.9.                             
024200     05  WK-RPT-ANC-PCT-ED         PIC ZZ9.9.                             
024300     05  WK-RPT-MEAN-ED            PIC Z,ZZZ9.9.                          
024400     05  WK-RPT-STD-ED             PIC Z,ZZZ9.9.                          
024500     05  WK-RPT-Z-ED               PIC -ZZ9.99.                           
024600     05  WK-RPT-DELTA-ED           PIC +ZZZ9.                             
024700     05  WK-RPT-MORE-ED            PIC ZZZZ9.                             
024800     05  WK-RPT-VERDICT            PIC X(48) VALUE SPACES.                
024900     05  FILLER                    PIC X(04) VALUE SPACES.                
025000                                                                          
025100 LINKAGE SECTION.                                                         
025200***************                                                           
025300 01  DS-CORR-LINK.                                                        
025400     05  DS-CORR-WINDOW            PIC 9(03) VALUE ZERO.                  
025500     05  DS-CORR-BASELINE-FLAG     PIC X(01) VALUE "N".                   
025600     05  FILLER                    PIC X(04) VALUE SPACES.                
025700                                                                          
025800 PROCEDURE DIVISION USING DS-CORR-LINK.                                   
025900****************************************                                  
026000 MAIN-MODULE.                                                             
026100     PERFORM A000-EDIT-PARAMETERS THRU A009-EDIT-PARMS-EX.                
026200     PERFORM A100-LOAD-TARGET-DATES THRU A199-LOAD-TGT-EX.                
026300     IF DS-CW-EXIT-STATUS = ZERO                                          
026400         PERFORM A200-LOAD-ANCHOR-DATES THRU A299-LOAD-ANC-EX             
026500     END-IF.                                                              
026600     IF DS-CW-EXIT-STATUS = ZERO                                          
026700         AND (WK-TGT-COUNT = ZERO OR WK-ANC-COUNT = ZERO)                 
026800         DISPLAY "DSCORR - NO VALID DATES IN ONE OR BOTH "                
026900             "DATASETS - RUN TERMINATED."                                 
027000         MOVE 1 TO DS-CW-EXIT-STATUS                                      
027100     END-IF.                                                              
027200     IF DS-CW-EXIT-STATUS = ZERO                                          
027300         PERFORM A300-SORT-TARGET-DATES THRU A399-SORT-TGT-EX             
027400         PERFORM A400-SORT-ANCHOR-DATES THRU A499-SORT-ANC-EX             
027500         PERFORM B100-MATCHING-PASS THRU B199-MATCHING-EX                 
027600         IF WK-RUN-BASELINE                                               
027700             PERFORM C100-RUN-BASELINE THRU C199-BASELINE-EX              
027800         END-IF                                                           
027900         PERFORM D100-PRINT-REPORT THRU D199-PRINT-RPT-EX                 
028000     END-IF.                                                              
028100     GO TO Z000-END-PROGRAM.                                              
028200                                                                          
028300* WINDOW DEFAULTS TO 3 DAYS WHEN THE CALLER PASSES ZERO.                  
028400 A000-EDIT-PARAMETERS.                                                    
028500     IF DS-CORR-WINDOW = ZERO                                             
028600         MOVE 3 TO WK-WINDOW-DAYS                                         
028700     ELSE                                                                 
028800         MOVE DS-CORR-WINDOW TO WK-WINDOW-DAYS                            
028900     END-IF.                                                              
029000     IF DS-CORR-BASELINE-FLAG = "Y"                                       
029100         MOVE "Y" TO WK-BASELINE-SW                                       
029200     ELSE                                                                 
029300         MOVE "N" TO WK-BASELINE-SW                                       
029400     END-IF.                                                              
029500     COMPUTE WK-MTC-LOW = 0 - WK-WINDOW-DAYS.                             
029600     MOVE WK-WINDOW-DAYS TO WK-MTC-HIGH.                                  
029700 A009-EDIT-PARMS-EX.                                                      
029800     EXIT.                                                                
029900                                                                          
030000* ----- SECTION A1 - LOAD AND FILTER THE TARGET DATE LIST -----           
030100 A100-LOAD-TARGET-DATES.                                                  
030200     OPEN INPUT DS-TARGET.                                                
030300     IF NOT WK-C-SUCCESSFUL                                               
030400         DISPLAY "DSCORR - TARGET FILE WILL NOT OPEN - "                  
030500             WK-C-FILE-STATUS                                             
030600         MOVE 2 TO DS-CW-EXIT-STATUS                                      
030700         GO TO A199-LOAD-TGT-EX                                           
030800     END-IF.                                                              
030900     PERFORM A110-READ-HEADER-REC THRU A119-READ-HDR-EX.                  
031000     IF DS-CW-EXIT-STATUS NOT = ZERO                                      
031100         CLOSE DS-TARGET                                                  
031200         GO TO A199-LOAD-TGT-EX                                           
031300     END-IF.                                                              
031400     PERFORM A120-FIND-DATE-COLUMN THRU A129-FIND-COL-EX.                 
031500     IF WK-DATE-COL-POS = ZERO                                            
031600         DISPLAY "DSCORR - TARGET FILE HAS NO DATE COLUMN."               
031700         MOVE 2 TO DS-CW-EXIT-STATUS                                      
031800         CLOSE DS-TARGET                                                  
031900         GO TO A199-LOAD-TGT-EX                                           
032000     END-IF.                                                              
032100     MOVE "N" TO WK-DATA-EOF-SW.                                          
032200     MOVE ZERO TO WK-TGT-COUNT WK-TGT-SKIP-COUNT.                         
032300     PERFORM A130-READ-ONE-TARGET-LINE THRU A139-READ-TGT-EX              
032400         UNTIL WK-DATA-AT-EOF.                                            
032500     CLOSE DS-TARGET.                                                     
032600 A199-LOAD-TGT-EX.                                                        
032700     EXIT.                                                                
032800                                                                          
032900 A110-READ-HEADER-REC.                                                    
033000     MOVE ZERO TO WK-77-HDR-COUNT.                                        
033100     MOVE SPACES TO WK-HDR-TABLE-FLAT.                                    
033200     READ DS-TARGET INTO DS-TARGET-LINE                                   
033300         AT END                                                           
033400             MOVE 2 TO DS-CW-EXIT-STATUS                                  
033500             DISPLAY "DSCORR - TARGET FILE IS EMPTY."                     
033600     END-READ.                                                            
033700     IF DS-CW-EXIT-STATUS = ZERO                                          
033800         MOVE ZERO TO WK-SPLIT-TALLY                                      
033900         UNSTRING DS-TARGET-LINE DELIMITED BY ","                         
034000             INTO WK-HDR-ENTRY(1) WK-HDR-ENTRY(2)                         
034100                 WK-HDR-ENTRY(3) WK-HDR-ENTRY(4)                          
034200                 WK-HDR-ENTRY(5) WK-HDR-ENTRY(6)                          
034300                 WK-HDR-ENTRY(7) WK-HDR-ENTRY(8)                          
034400                 WK-HDR-ENTRY(9) WK-HDR-ENTRY(10)                         
034500                 WK-HDR-ENTRY(11) WK-HDR-ENTRY(12)                        
034600                 WK-HDR-ENTRY(13) WK-HDR-ENTRY(14)                        
034700                 WK-HDR-ENTRY(15) WK-HDR-ENTRY(16)                        
034800                 WK-HDR-ENTRY(17) WK-HDR-ENTRY(18)                        
034900                 WK-HDR-ENTRY(19) WK-HDR-ENTRY(20)                        
035000             TALLYING IN WK-SPLIT-TALLY                                   
035100         END-UNSTRING                                                     
035200         MOVE WK-SPLIT-TALLY TO WK-77-HDR-COUNT                           
035300     END-IF.                                                              
035400 A119-READ-HDR-EX.                                                        
035500     EXIT.                                                                
035600                                                                          
035700 A120-FIND-DATE-COLUMN.                                                   
035800     MOVE ZERO TO WK-DATE-COL-POS.                                        
035900     SET WK-HDR-IDX TO 1.                                                 
036000     PERFORM A121-TEST-ONE-HEADER THRU A129-FIND-COL-EX2                  
036100         VARYING WK-HDR-IDX FROM 1 BY 1                                   
036200         UNTIL WK-HDR-IDX > WK-77-HDR-COUNT.                              
036300 A129-FIND-COL-EX.                                                        
036400     EXIT.                                                                
036500                                                                          
036600 A121-TEST-ONE-HEADER.                                                    
036700     IF WK-HDR-ENTRY(WK-HDR-IDX) = "date"                                 
036800         SET WK-DATE-COL-POS TO WK-HDR-IDX                                
036900         SET WK-HDR-IDX TO WK-77-HDR-COUNT                                
037000     END-IF.                                                              
037100 A129-FIND-COL-EX2.                                                       
037200     EXIT.                                                                
037300                                                                          
037400 A130-READ-ONE-TARGET-LINE.                                               
037500     READ DS-TARGET INTO DS-TARGET-LINE                                   
037600         AT END                                                           
037700             MOVE "Y" TO WK-DATA-EOF-SW                                   
037800     END-READ.                                                            
037900     IF NOT WK-DATA-AT-EOF                                                
038000         MOVE ZERO TO WK-SPLIT-TALLY                                      
038100         UNSTRING DS-TARGET-LINE DELIMITED BY ","                         
038200             INTO WK-HDR-ENTRY(1) WK-HDR-ENTRY(2)                         
038300                 WK-HDR-ENTRY(3) WK-HDR-ENTRY(4)                          
038400                 WK-HDR-ENTRY(5) WK-HDR-ENTRY(6)                          
038500                 WK-HDR-ENTRY(7) WK-HDR-ENTRY(8)                          
038600                 WK-HDR-ENTRY(9) WK-HDR-ENTRY(10)                         
038700                 WK-HDR-ENTRY(11) WK-HDR-ENTRY(12)                        
038800                 WK-HDR-ENTRY(13) WK-HDR-ENTRY(14)                        
038900                 WK-HDR-ENTRY(15) WK-HDR-ENTRY(16)                        
039000                 WK-HDR-ENTRY(17) WK-HDR-ENTRY(18)                        
039100                 WK-HDR-ENTRY(19) WK-HDR-ENTRY(20)                        
039200             TALLYING IN WK-SPLIT-TALLY                                   
039300         END-UNSTRING                                                     
039400         MOVE WK-HDR-ENTRY(WK-DATE-COL-POS) TO WK-DC-VALUE                
039500         IF WK-DC-VALUE = SPACES                                          
039600             ADD 1 TO WK-TGT-SKIP-COUNT                                   
039700         ELSE                                                             
039800             PERFORM A140-VALIDATE-CALENDAR-DATE                          
039900                 THRU A149-VALID-CAL-EX                                   
040000             IF WK-DC-IS-GOOD                                             
040100                 PERFORM A150-CALC-JULIAN-DAY                             
040200                     THRU A159-CALC-JDN-EX                                
040300                 ADD 1 TO WK-TGT-COUNT                                    
040400                 MOVE WK-DC-VALUE TO WK-TGT-TEXT(WK-TGT-COUNT)            
040500                 MOVE WK-JDN-RESULT TO WK-TGT-JDN(WK-TGT-COUNT)           
040600                 MOVE "N" TO WK-TGT-MATCHED(WK-TGT-COUNT)                 
040700             ELSE                                                         
040800                 ADD 1 TO WK-TGT-SKIP-COUNT                               
040900             END-IF                                                       
041000         END-IF                                                           
041100     END-IF.                                                              
041200 A139-READ-TGT-EX.                                                        
041300     EXIT.                                                                
041400                                                                          
041500* SAME CALENDAR TEST AS DSVALID'S B122 - 4-DIGIT CENTURY LEAP             
041600* YEAR RULE, NO INTRINSIC FUNCTIONS.                                      
041700 A140-VALIDATE-CALENDAR-DATE.                                             
041800     MOVE "N" TO WK-DC-GOOD-SW.                                           
041900     IF WK-DC-VALUE(5:1) = "-" AND WK-DC-VALUE(8:1) = "-"                 
042000         AND WK-DC-CCYY NUMERIC AND WK-DC-MM NUMERIC                      
042100         AND WK-DC-DD NUMERIC                                             
042200         AND WK-DC-MM >= 1 AND WK-DC-MM <= 12                             
042300         PERFORM A141-DETERMINE-LEAP-YEAR                                 
042400             THRU A149-LEAP-YR-EX                                         
042500         PERFORM A142-DETERMINE-MONTH-LEN                                 
042600             THRU A149-MONTH-LEN-EX                                       
042700         IF WK-DC-DD >= 1 AND WK-DC-DD <= WK-DC-DAYS-IN-MONTH             
042800             MOVE "Y" TO WK-DC-GOOD-SW                                    
042900         END-IF                                                           
043000     END-IF.                                                              
043100 A149-VALID-CAL-EX.                                                       
043200     EXIT.                                                                
043300                                                                          
043400 A141-DETERMINE-LEAP-YEAR.                                                
043500     MOVE "N" TO WK-DC-LEAP-SW.                                           
043600     DIVIDE WK-DC-CCYY BY 4 GIVING WK-DC-QUOTIENT                         
043700         REMAINDER WK-DC-REMAINDER.                                       
043800     IF WK-DC-REMAINDER = ZERO                                            
043900         MOVE "Y" TO WK-DC-LEAP-SW                                        
044000         DIVIDE WK-DC-CCYY BY 100 GIVING WK-DC-QUOTIENT                   
044100             REMAINDER WK-DC-REMAINDER                                    
044200         IF WK-DC-REMAINDER = ZERO                                        
044300             MOVE "N" TO WK-DC-LEAP-SW                                    
044400             DIVIDE WK-DC-CCYY BY 400 GIVING WK-DC-QUOTIENT               
044500                 REMAINDER WK-DC-REMAINDER                                
044600             IF WK-DC-REMAINDER = ZERO                                    
044700                 MOVE "Y" TO WK-DC-LEAP-SW                                
044800             END-IF                                                       
044900         END-IF                                                           
045000     END-IF.                                                              
045100 A149-LEAP-YR-EX.                                                         
045200     EXIT.                                                                
045300                                                                          
045400 A142-DETERMINE-MONTH-LEN.                                                
045500     EVALUATE WK-DC-MM                                                    
045600         WHEN 1 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
045700         WHEN 2 IF WK-DC-IS-LEAP                                          
045800                    MOVE 29 TO WK-DC-DAYS-IN-MONTH                        
045900                ELSE                                                      
046000                    MOVE 28 TO WK-DC-DAYS-IN-MONTH                        
046100                END-IF                                                    
046200         WHEN 3 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
046300         WHEN 4 MOVE 30 TO WK-DC-DAYS-IN-MONTH                            
046400         WHEN 5 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
046500         WHEN 6 MOVE 30 TO WK-DC-DAYS-IN-MONTH                            
046600         WHEN 7 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
046700         WHEN 8 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
046800         WHEN 9 MOVE 30 TO WK-DC-DAYS-IN-MONTH                            
046900         WHEN 10 MOVE 31 TO WK-DC-DAYS-IN-MONTH                           
047000         WHEN 11 MOVE 30 TO WK-DC-DAYS-IN-MONTH                           
047100         WHEN 12 MOVE 31 TO WK-DC-DAYS-IN-MONTH                           
047200     END-EVALUATE.                                                        
047300 A149-MONTH-LEN-EX.                                                       
047400     EXIT.                                                                
047500                                                                          
047600* FLIEGEL-VAN FLANDERN JULIAN DAY NUMBER - INTEGER ARITHMETIC             
047700* ONLY, EACH DIVIDE TRUNCATES, NO INTRINSIC FUNCTIONS.                    
047800 A150-CALC-JULIAN-DAY.                                                    
047900     DIVIDE 14 - WK-DC-MM BY 12 GIVING WK-JDN-A.                          
048000     COMPUTE WK-JDN-Y = WK-DC-CCYY + 4800 - WK-JDN-A.                     
048100     COMPUTE WK-JDN-M = WK-DC-MM + 12 * WK-JDN-A - 2.                     
048200     DIVIDE 153 * WK-JDN-M + 2 BY 5 GIVING WK-JDN-T1.                     
048300     DIVIDE WK-JDN-Y BY 4 GIVING WK-JDN-T2.                               
048400     COMPUTE WK-JDN-RESULT = WK-DC-DD + WK-JDN-T1                         
048500         + 365 * WK-JDN-Y + WK-JDN-T2 - 32045.                            
048600     DIVIDE WK-JDN-Y BY 100 GIVING WK-JDN-T1.                             
048700     COMPUTE WK-JDN-RESULT = WK-JDN-RESULT - WK-JDN-T1.                   
048800     DIVIDE WK-JDN-Y BY 400 GIVING WK-JDN-T1.                             
048900     COMPUTE WK-JDN-RESULT = WK-JDN-RESULT + WK-JDN-T1.                   
049000 A159-CALC-JDN-EX.                                                        
049100     EXIT.                                                                
049200                                                                          
049300* ----- SECTION A2 - LOAD AND FILTER THE ANCHOR DATE LIST -----           
049400* MIRRORS SECTION A1 ABOVE - THE TARGET-SIDE AND ANCHOR-SIDE              
049500* LOADS ARE KEPT AS SEPARATE ROUTINES RATHER THAN ONE SHARED              
049600* ONE, SINCE EACH SIDE SELECTS ITS OWN FILE AND PATH NAME.                
049700 A200-LOAD-ANCHOR-DATES.                                                  
049800     OPEN INPUT DS-ANCHOR.                                                
049900     IF WK-T-FILE-STATUS NOT = "00"                                       
050000         DISPLAY "DSCORR - ANCHOR FILE WILL NOT OPEN - "                  
050100             WK-T-FILE-STATUS                                             
050200         MOVE 2 TO DS-CW-EXIT-STATUS                                      
050300         GO TO A299-LOAD-ANC-EX                                           
050400     END-IF.                                                              
050500     PERFORM A210-READ-HEADER-REC THRU A219-READ-HDR-EX.                  
050600     IF DS-CW-EXIT-STATUS NOT = ZERO                                      
050700         CLOSE DS-ANCHOR                                                  
050800         GO TO A299-LOAD-ANC-EX                                           
050900     END-IF.                                                              
051000     PERFORM A120-FIND-DATE-COLUMN THRU A129-FIND-COL-EX.                 
051100     IF WK-DATE-COL-POS = ZERO                                            
051200         DISPLAY "DSCORR - ANCHOR FILE HAS NO DATE COLUMN."               
051300         MOVE 2 TO DS-CW-EXIT-STATUS                                      
051400         CLOSE DS-ANCHOR                                                  
051500         GO TO A299-LOAD-ANC-EX                                           
051600     END-IF.                                                              
051700     MOVE "N" TO WK-DATA-EOF-SW.                                          
051800     MOVE ZERO TO WK-ANC-COUNT WK-ANC-SKIP-COUNT.                         
051900     PERFORM A230-READ-ONE-ANCHOR-LINE THRU A239-READ-ANC-EX              
052000         UNTIL WK-DATA-AT-EOF.                                            
052100     CLOSE DS-ANCHOR.                                                     
052200 A299-LOAD-ANC-EX.                                                        
052300     EXIT.                                                                
052400                                                                          
052500 A210-READ-HEADER-REC.                                                    
052600     MOVE ZERO TO WK-77-HDR-COUNT.                                        
052700     MOVE SPACES TO WK-HDR-TABLE-FLAT.                                    
052800     READ DS-ANCHOR INTO DS-ANCHOR-LINE                                   
052900         AT END                                                           
053000             MOVE 2 TO DS-CW-EXIT-STATUS                                  
053100             DISPLAY "DSCORR - ANCHOR FILE IS EMPTY."                     
053200     END-READ.                                                            
053300     IF DS-CW-EXIT-STATUS = ZERO                                          
053400         MOVE ZERO TO WK-SPLIT-TALLY                                      
053500         UNSTRING DS-ANCHOR-LINE DELIMITED BY ","                         
053600             INTO WK-HDR-ENTRY(1) WK-HDR-ENTRY(2)                         
053700                 WK-HDR-ENTRY(3) WK-HDR-ENTRY(4)                          
053800                 WK-HDR-ENTRY(5) WK-HDR-ENTRY(6)                          
053900                 WK-HDR-ENTRY(7) WK-HDR-ENTRY(8)                          
054000                 WK-HDR-ENTRY(9) WK-HDR-ENTRY(10)                         
054100                 WK-HDR-ENTRY(11) WK-HDR-ENTRY(12)                        
054200                 WK-HDR-ENTRY(13) WK-HDR-ENTRY(14)                        
054300                 WK-HDR-ENTRY(15) WK-HDR-ENTRY(16)                        
054400                 WK-HDR-ENTRY(17) WK-HDR-ENTRY(18)                        
054500                 WK-HDR-ENTRY(19) WK-HDR-ENTRY(20)                        
054600             TALLYING IN WK-SPLIT-TALLY                                   
054700         END-UNSTRING                                                     
054800         MOVE WK-SPLIT-TALLY TO WK-77-HDR-COUNT                           
054900     END-IF.                                                              
055000 A219-READ-HDR-EX.                                                        
055100     EXIT.                                                                
055200                                                                          
055300 A230-READ-ONE-ANCHOR-LINE.                                               
055400     READ DS-ANCHOR INTO DS-ANCHOR-LINE                                   
055500         AT END                                                           
055600             MOVE "Y" TO WK-DATA-EOF-SW                                   
055700     END-READ.                                                            
055800     IF NOT WK-DATA-AT-EOF                                                
055900         MOVE ZERO TO WK-SPLIT-TALLY                                      
056000         UNSTRING DS-ANCHOR-LINE DELIMITED BY ","                         
056100             INTO WK-HDR-ENTRY(1) WK-HDR-ENTRY(2)                         
056200                 WK-HDR-ENTRY(3) WK-HDR-ENTRY(4)                          
056300                 WK-HDR-ENTRY(5) WK-HDR-ENTRY(6)                          
056400                 WK-HDR-ENTRY(7) WK-HDR-ENTRY(8)                          
056500                 WK-HDR-ENTRY(9) WK-HDR-ENTRY(10)                         
056600                 WK-HDR-ENTRY(11) WK-HDR-ENTRY(12)                        
056700                 WK-HDR-ENTRY(13) WK-HDR-ENTRY(14)                        
056800                 WK-HDR-ENTRY(15) WK-HDR-ENTRY(16)                        
056900                 WK-HDR-ENTRY(17) WK-HDR-ENTRY(18)                        
057000                 WK-HDR-ENTRY(19) WK-HDR-ENTRY(20)                        
057100             TALLYING IN WK-SPLIT-TALLY                                   
057200         END-UNSTRING                                                     
057300         MOVE WK-HDR-ENTRY(WK-DATE-COL-POS) TO WK-DC-VALUE                
057400         IF WK-DC-VALUE = SPACES                                          
057500             ADD 1 TO WK-ANC-SKIP-COUNT                                   
057600         ELSE                                                             
057700             PERFORM A140-VALIDATE-CALENDAR-DATE                          
057800                 THRU A149-VALID-CAL-EX                                   
057900             IF WK-DC-IS-GOOD                                             
058000                 PERFORM A150-CALC-JULIAN-DAY                             
058100                     THRU A159-CALC-JDN-EX                                
058200                 ADD 1 TO WK-ANC-COUNT                                    
058300                 MOVE WK-DC-VALUE TO WK-ANC-TEXT(WK-ANC-COUNT)            
058400                 MOVE WK-JDN-RESULT TO WK-ANC-JDN(WK-ANC-COUNT)           
058500                 MOVE "N" TO WK-ANC-MATCHED(WK-ANC-COUNT)                 
058600             ELSE                                                         
058700                 ADD 1 TO WK-ANC-SKIP-COUNT                               
058800             END-IF                                                       
058900         END-IF                                                           
059000     END-IF.                                                              
059100 A239-READ-ANC-EX.                                                        
059200     EXIT.                                                                
059300                                                                          
059400* ----- SECTION A3 - ASCENDING INSERTION SORT, NO SORT VERB -----         
059500 A300-SORT-TARGET-DATES.                                                  
059600     IF WK-TGT-COUNT > 1                                                  
059700         SET WK-SRT-OUTER TO 2                                            
059800         PERFORM A310-INSERT-ONE-TARGET THRU A319-INSERT-TGT-EX           
059900             VARYING WK-SRT-OUTER FROM 2 BY 1                             
060000             UNTIL WK-SRT-OUTER > WK-TGT-COUNT                            
060100     END-IF.                                                              
060200 A399-SORT-TGT-EX.                                                        
060300     EXIT.                                                                
060400                                                                          
060500 A310-INSERT-ONE-TARGET.                                                  
060600     MOVE WK-TGT-TEXT(WK-SRT-OUTER) TO WK-SRT-HOLD-TEXT.                  
060700     MOVE WK-TGT-JDN(WK-SRT-OUTER) TO WK-SRT-HOLD-JDN.                    
060800     SET WK-SRT-INNER TO WK-SRT-OUTER.                                    
060900     PERFORM A320-SHIFT-ONE-TARGET THRU A329-SHIFT-TGT-EX                 
061000         UNTIL WK-SRT-INNER = 1                                           
061100         OR WK-TGT-JDN(WK-SRT-INNER - 1) <= WK-SRT-HOLD-JDN.              
061200     MOVE WK-SRT-HOLD-TEXT TO WK-TGT-TEXT(WK-SRT-INNER).                  
061300     MOVE WK-SRT-HOLD-JDN TO WK-TGT-JDN(WK-SRT-INNER).                    
061400 A319-INSERT-TGT-EX.                                                      
061500     EXIT.                                                                
061600                                                                          
061700 A320-SHIFT-ONE-TARGET.                                                   
061800     MOVE WK-TGT-TEXT(WK-SRT-INNER - 1)                                   
061900         TO WK-TGT-TEXT(WK-SRT-INNER).                                    
062000     MOVE WK-TGT-JDN(WK-SRT-INNER - 1)                                    
062100         TO WK-TGT-JDN(WK-SRT-INNER).                                     
062200     SET WK-SRT-INNER DOWN BY 1.                                          
062300 A329-SHIFT-TGT-EX.                                                       
062400     EXIT.                                                                
062500                                                                          
062600 A400-SORT-ANCHOR-DATES.                                                  
062700     IF WK-ANC-COUNT > 1                                                  
062800         SET WK-SRT-OUTER TO 2                                            
062900         PERFORM A410-INSERT-ONE-ANCHOR THRU A419-INSERT-ANC-EX           
063000             VARYING WK-SRT-OUTER FROM 2 BY 1                             
063100             UNTIL WK-SRT-OUTER > WK-ANC-COUNT                            
063200     END-IF.                                                              
063300 A499-SORT-ANC-EX.                                                        
063400     EXIT.                                                                
063500                                                                          
063600 A410-INSERT-ONE-ANCHOR.                                                  
063700     MOVE WK-ANC-TEXT(WK-SRT-OUTER) TO WK-SRT-HOLD-TEXT.                  
063800     MOVE WK-ANC-JDN(WK-SRT-OUTER) TO WK-SRT-HOLD-JDN.                    
063900     SET WK-SRT-INNER TO WK-SRT-OUTER.                                    
064000     PERFORM A420-SHIFT-ONE-ANCHOR THRU A429-SHIFT-ANC-EX                 
064100         UNTIL WK-SRT-INNER = 1                                           
064200         OR WK-ANC-JDN(WK-SRT-INNER - 1) <= WK-SRT-HOLD-JDN.              
064300     MOVE WK-SRT-HOLD-TEXT TO WK-ANC-TEXT(WK-SRT-INNER).                  
064400     MOVE WK-SRT-HOLD-JDN TO WK-ANC-JDN(WK-SRT-INNER).                    
064500 A419-INSERT-ANC-EX.                                                      
064600     EXIT.                                                                
064700                                                                          
064800 A420-SHIFT-ONE-ANCHOR.                                                   
064900     MOVE WK-ANC-TEXT(WK-SRT-INNER - 1)                                   
065000         TO WK-ANC-TEXT(WK-SRT-INNER).                                    
065100     MOVE WK-ANC-JDN(WK-SRT-INNER - 1)                                    
065200         TO WK-ANC-JDN(WK-SRT-INNER).                                     
065300     SET WK-SRT-INNER DOWN BY 1.                                          
065400 A429-SHIFT-ANC-EX.                                                       
065500     EXIT.                                                                
065600                                                                          
065700* ----- SECTION B1 - THE WINDOW MATCHING PASS -----                       
065800* OUTER LOOP IS THE ANCHOR LIST, INNER LOOP IS THE TARGET                 
065900* LIST, BOTH HELD IN ASCENDING ORDER BY THE SORT IN SECTION A.            
066000* A SINGLE TARGET MAY MATCH MANY ANCHORS AND VICE VERSA - NO              
066100* EARLY EXIT ON THE INNER LOOP.                                           
066200 B100-MATCHING-PASS.                                                      
066300     MOVE ZERO TO DS-MATCH-TOTAL DS-MATCH-SHOWN.                          
066400     IF WK-ANC-COUNT > 0                                                  
066500         SET WK-ANC-IDX TO 1                                              
066600         PERFORM B110-MATCH-ONE-ANCHOR THRU B119-MATCH-ANC-EX             
066700             VARYING WK-ANC-IDX FROM 1 BY 1                               
066800             UNTIL WK-ANC-IDX > WK-ANC-COUNT                              
066900     END-IF.                                                              
067000 B199-MATCHING-EX.                                                        
067100     EXIT.                                                                
067200                                                                          
067300 B110-MATCH-ONE-ANCHOR.                                                   
067400     IF WK-TGT-COUNT > 0                                                  
067500         SET WK-TGT-IDX TO 1                                              
067600         PERFORM B120-MATCH-ONE-PAIR THRU B129-MATCH-PAIR-EX              
067700             VARYING WK-TGT-IDX FROM 1 BY 1                               
067800             UNTIL WK-TGT-IDX > WK-TGT-COUNT                              
067900     END-IF.                                                              
068000 B119-MATCH-ANC-EX.                                                       
068100     EXIT.                                                                
068200                                                                          
068300 B120-MATCH-ONE-PAIR.                                                     
068400     COMPUTE WK-MTC-DELTA =                                               
068500         WK-TGT-JDN(WK-TGT-IDX) - WK-ANC-JDN(WK-ANC-IDX).                 
068600     IF WK-MTC-DELTA >= WK-MTC-LOW                                        
068700         AND WK-MTC-DELTA <= WK-MTC-HIGH                                  
068800         ADD 1 TO DS-MATCH-TOTAL                                          
068900         MOVE "Y" TO WK-TGT-MATCHED(WK-TGT-IDX)                           
069000         MOVE "Y" TO WK-ANC-MATCHED(WK-ANC-IDX)                           
069100         IF DS-MATCH-TOTAL <= 20                                          
069200             SET DS-MATCH-IDX TO DS-MATCH-TOTAL                           
069300             MOVE WK-TGT-TEXT(WK-TGT-IDX)                                 
069400                 TO DS-MATCH-TARGET-DATE(DS-MATCH-IDX)                    
069500             MOVE WK-ANC-TEXT(WK-ANC-IDX)                                 
069600                 TO DS-MATCH-ANCHOR-DATE(DS-MATCH-IDX)                    
069700             MOVE WK-MTC-DELTA                                            
069800                 TO DS-MATCH-DELTA-DAYS(DS-MATCH-IDX)                     
069900             SET DS-MATCH-SHOWN TO DS-MATCH-TOTAL                         
070000         END-IF                                                           
070100     END-IF.                                                              
070200 B129-MATCH-PAIR-EX.                                                      
070300     EXIT.                                                                
070400                                                                          
070500* ----- SECTION C1 - MONTE CARLO RANDOM-DATE BASELINE -----               
070600 C100-RUN-BASELINE.                                                       
070700     MOVE "N" TO WK-BL-RAN-SW.                                            
070800     MOVE ZERO TO WK-BL-SUM WK-BL-SUM-SQ.                                 
070900     IF WK-TGT-COUNT = 0                                                  
071000         OR WK-TGT-JDN(WK-TGT-COUNT) = WK-TGT-JDN(1)                      
071100         MOVE ZERO TO WK-BL-MEAN WK-BL-STD                                
071200     ELSE                                                                 
071300         COMPUTE WK-BL-SPAN =                                             
071400             WK-TGT-JDN(WK-TGT-COUNT) - WK-TGT-JDN(1)                     
071500         PERFORM C110-RUN-ONE-SIMULATION                                  
071600             THRU C119-ONE-SIM-EX                                         
071700             VARYING WK-BL-ITER FROM 1 BY 1                               
071800             UNTIL WK-BL-ITER > 1000                                      
071900         COMPUTE WK-BL-MEAN ROUNDED = WK-BL-SUM / 1000                    
072000         COMPUTE WK-BL-MEAN-SQ ROUNDED =                                  
072100             WK-BL-SUM-SQ / 1000                                          
072200         COMPUTE WK-BL-VARIANCE ROUNDED =                                 
072300             WK-BL-MEAN-SQ - (WK-BL-MEAN * WK-BL-MEAN)                    
072400         IF WK-BL-VARIANCE < ZERO                                         
072500             MOVE ZERO TO WK-BL-VARIANCE                                  
072600         END-IF                                                           
072700         MOVE WK-BL-VARIANCE TO WK-SQRT-S                                 
072800         PERFORM C150-CALC-SQUARE-ROOT THRU C159-SQRT-EX                  
072900         MOVE WK-SQRT-X TO WK-BL-STD                                      
073000     END-IF.                                                              
073100     MOVE "Y" TO WK-BL-RAN-SW.                                            
073200     MOVE "N" TO WK-BL-Z-OK-SW.                                           
073300     IF WK-BL-STD > ZERO                                                  
073400         COMPUTE WK-BL-Z-SCORE ROUNDED =                                  
073500             (DS-MATCH-TOTAL - WK-BL-MEAN) / WK-BL-STD                    
073600         MOVE "Y" TO WK-BL-Z-OK-SW                                        
073700     END-IF.                                                              
073800 C199-BASELINE-EX.                                                        
073900     EXIT.                                                                
074000                                                                          
074100 C110-RUN-ONE-SIMULATION.                                                 
074200     MOVE ZERO TO WK-BL-COUNT-THIS-RUN.                                   
074300     PERFORM C120-DRAW-ONE-SAMPLE THRU C129-DRAW-SAMPLE-EX                
074400         VARYING WK-BL-DRAW FROM 1 BY 1                                   
074500         UNTIL WK-BL-DRAW > WK-TGT-COUNT.                                 
074600     COMPUTE WK-BL-SUM = WK-BL-SUM + WK-BL-COUNT-THIS-RUN.                
074700     COMPUTE WK-BL-SUM-SQ = WK-BL-SUM-SQ                                  
074800         + (WK-BL-COUNT-THIS-RUN * WK-BL-COUNT-THIS-RUN).                 
074900 C119-ONE-SIM-EX.                                                         
075000     EXIT.                                                                
075100                                                                          
075200* DRAW ONE UNIFORM DAY OFFSET 0..SPAN, ADD THE TARGET'S                   
075300* ORIGIN DAY NUMBER, AND COUNT ITS MATCHES AGAINST EVERY                  
075400* ANCHOR - SAME INCLUSIVE WINDOW RULE AS SECTION B1.                      
075500 C120-DRAW-ONE-SAMPLE.                                                    
075600     PERFORM C130-NEXT-RANDOM THRU C139-NEXT-RANDOM-EX.                   
075700     DIVIDE WK-RNG-SEED BY (WK-BL-SPAN + 1)                               
075800         GIVING WK-RNG-QUOT REMAINDER WK-BL-OFFSET.                       
075900     COMPUTE WK-BL-SAMPLE-JDN = WK-TGT-JDN(1) + WK-BL-OFFSET.             
076000     IF WK-ANC-COUNT > 0                                                  
076100         SET WK-ANC-IDX TO 1                                              
076200         PERFORM C140-TEST-ONE-ANCHOR THRU C149-TEST-ANC-EX               
076300             VARYING WK-ANC-IDX FROM 1 BY 1                               
076400             UNTIL WK-ANC-IDX > WK-ANC-COUNT                              
076500     END-IF.                                                              
076600 C129-DRAW-SAMPLE-EX.                                                     
076700     EXIT.                                                                
076800                                                                          
076900 C130-NEXT-RANDOM.                                                        
077000     COMPUTE WK-RNG-PRODUCT = WK-RNG-SEED * 16807.                        
077100     DIVIDE WK-RNG-PRODUCT BY 2147483647                                  
077200         GIVING WK-RNG-QUOT REMAINDER WK-RNG-SEED.                        
077300     IF WK-RNG-SEED = ZERO                                                
077400         MOVE 1 TO WK-RNG-SEED                                            
077500     END-IF.                                                              
077600 C139-NEXT-RANDOM-EX.                                                     
077700     EXIT.                                                                
077800                                                                          
077900 C140-TEST-ONE-ANCHOR.                                                    
078000     COMPUTE WK-MTC-DELTA =                                               
078100         WK-BL-SAMPLE-JDN - WK-ANC-JDN(WK-ANC-IDX).                       
078200     IF WK-MTC-DELTA >= WK-MTC-LOW                                        
078300         AND WK-MTC-DELTA <= WK-MTC-HIGH                                  
078400         ADD 1 TO WK-BL-COUNT-THIS-RUN                                    
078500     END-IF.                                                              
078600 C149-TEST-ANC-EX.                                                        
078700     EXIT.                                                                
078800                                                                          
078900* NEWTON'S METHOD - TWENTY ITERATIONS, NO FUNCTION SQRT.                  
079000 C150-CALC-SQUARE-ROOT.                                                   
079100     IF WK-SQRT-S = ZERO                                                  
079200         MOVE ZERO TO WK-SQRT-X                                           
079300     ELSE                                                                 
079400         MOVE WK-SQRT-S TO WK-SQRT-X                                      
079500         PERFORM C160-ONE-SQRT-STEP THRU C169-SQRT-STEP-EX                
079600             VARYING WK-SQRT-ITER FROM 1 BY 1                             
079700             UNTIL WK-SQRT-ITER > 20                                      
079800     END-IF.                                                              
079900 C159-SQRT-EX.                                                            
080000     EXIT.                                                                
080100                                                                          
080200 C160-ONE-SQRT-STEP.                                                      
080300     COMPUTE WK-SQRT-X ROUNDED =                                          
080400         (WK-SQRT-X + WK-SQRT-S / WK-SQRT-X) / 2.                         
080500 C169-SQRT-STEP-EX.                                                       
080600     EXIT.                                                                
080700                                                                          
080800* ----- SECTION D1 - PRINT THE CORRELATION REPORT -----                   
080900 D100-PRINT-REPORT.                                                       
081000     DISPLAY                                                              
081100-        "======================================================"         
081200         "================".                                              
081300     DISPLAY "  TEMPORAL CORRELATION REPORT".                             
081400     DISPLAY                                                              
081500-        "======================================================"         
081600         "================".                                              
081700     PERFORM D110-PRINT-FILE-LINES THRU D119-FILE-LINES-EX.               
081800     PERFORM D120-PRINT-TOTALS THRU D129-TOTALS-EX.                       
081900     IF WK-BL-DID-RUN                                                     
082000         PERFORM D130-PRINT-BASELINE THRU D139-BASELINE-EX                
082100     END-IF.                                                              
082200     PERFORM D140-PRINT-MATCH-DETAILS THRU D149-MATCH-DTL-EX.             
082300 D199-PRINT-RPT-EX.                                                       
082400     EXIT.                                                                
082500                                                                          
082600 D110-PRINT-FILE-LINES.                                                   
082700     MOVE WK-TGT-COUNT TO WK-RPT-TGT-COUNT-ED.                            
082800     MOVE WK-ANC-COUNT TO WK-RPT-ANC-COUNT-ED.                            
082900     MOVE WK-WINDOW-DAYS TO WK-RPT-WINDOW-ED.                             
083000     STRING "  TARGET:  " DELIMITED BY SIZE                               
083100         WK-C-TARGET-PATH DELIMITED BY SIZE                               
083200         " (" DELIMITED BY SIZE                                           
083300         WK-RPT-TGT-COUNT-ED DELIMITED BY SIZE                            
083400         " VALID DATES)" DELIMITED BY SIZE                                
083500         INTO WK-C-PRINT-LINE                                             
083600     END-STRING.                                                          
083700     DISPLAY WK-C-PRINT-LINE.                                             
083800     STRING "  ANCHOR:  " DELIMITED BY SIZE                               
083900         WK-C-ANCHOR-PATH DELIMITED BY SIZE                               
084000         " (" DELIMITED BY SIZE                                           
084100         WK-RPT-ANC-COUNT-ED DELIMITED BY SIZE                            
084200         " VALID DATES)" DELIMITED BY SIZE                                
084300         INTO WK-C-PRINT-LINE                                             
084400     END-STRING.                                                          
084500     DISPLAY WK-C-PRINT-LINE.                                             
084600     STRING "  WINDOW:  +-" DELIMITED BY SIZE                             
084700         WK-RPT-WINDOW-ED DELIMITED BY SIZE                               
084800         " DAYS" DELIMITED BY SIZE                                        
084900         INTO WK-C-PRINT-LINE                                             
085000     END-STRING.                                                          
085100     DISPLAY WK-C-PRINT-LINE.                                             
085200     DISPLAY " ".                                                         
085300 D119-FILE-LINES-EX.                                                      
085400     EXIT.                                                                
085500                                                                          
085600 D120-PRINT-TOTALS.                                                       
085700     MOVE ZERO TO WK-U-TGT-COUNT WK-U-ANC-COUNT.                          
085800     SET WK-TGT-IDX TO 1.                                                 
085900     PERFORM D121-COUNT-ONE-TARGET THRU D129-TOTALS-EX2                   
086000         VARYING WK-TGT-IDX FROM 1 BY 1                                   
086100         UNTIL WK-TGT-IDX > WK-TGT-COUNT.                                 
086200     SET WK-ANC-IDX TO 1.                                                 
086300     PERFORM D122-COUNT-ONE-ANCHOR THRU D129-TOTALS-EX3                   
086400         VARYING WK-ANC-IDX FROM 1 BY 1                                   
086500         UNTIL WK-ANC-IDX > WK-ANC-COUNT.                                 
086600     MOVE DS-MATCH-TOTAL TO WK-RPT-TOTAL-ED.                              
086700     STRING "  TOTAL MATCHES:          " DELIMITED BY SIZE                
086800         WK-RPT-TOTAL-ED DELIMITED BY SIZE                                
086900         INTO WK-C-PRINT-LINE                                             
087000     END-STRING.                                                          
087100     DISPLAY WK-C-PRINT-LINE.                                             
087200     IF WK-TGT-COUNT > 0                                                  
087300         COMPUTE WK-RPT-TGT-PCT-ED ROUNDED =                              
087400             WK-U-TGT-COUNT * 100 / WK-TGT-COUNT                          
087500     ELSE                                                                 
087600         MOVE ZERO TO WK-RPT-TGT-PCT-ED                                   
087700     END-IF.                                                              
087800     IF WK-ANC-COUNT > 0                                                  
087900         COMPUTE WK-RPT-ANC-PCT-ED ROUNDED =                              
088000             WK-U-ANC-COUNT * 100 / WK-ANC-COUNT                          
088100     ELSE                                                                 
088200         MOVE ZERO TO WK-RPT-ANC-PCT-ED                                   
088300     END-IF.                                                              
088400     MOVE WK-U-TGT-COUNT TO WK-RPT-U-TGT-ED.                              
088500     MOVE WK-U-ANC-COUNT TO WK-RPT-U-ANC-ED.                              
088600     STRING "  UNIQUE TARGET MATCHES:  " DELIMITED BY SIZE                
088700         WK-RPT-U-TGT-ED DELIMITED BY SIZE                                
088800         " / " DELIMITED BY SIZE                                          
088900         WK-RPT-TGT-COUNT-ED DELIMITED BY SIZE                            
089000         " (" DELIMITED BY SIZE                                           
089100         WK-RPT-TGT-PCT-ED DELIMITED BY SIZE                              
089200         "%)" DELIMITED BY SIZE                                           
089300         INTO WK-C-PRINT-LINE                                             
089400     END-STRING.                                                          
089500     DISPLAY WK-C-PRINT-LINE.                                             
089600     STRING "  UNIQUE ANCHOR MATCHES:  " DELIMITED BY SIZE                
089700         WK-RPT-U-ANC-ED DELIMITED BY SIZE                                
089800         " / " DELIMITED BY SIZE                                          
089900         WK-RPT-ANC-COUNT-ED DELIMITED BY SIZE                            
090000         " (" DELIMITED BY SIZE                                           
090100         WK-RPT-ANC-PCT-ED DELIMITED BY SIZE                              
090200         "%)" DELIMITED BY SIZE                                           
090300         INTO WK-C-PRINT-LINE                                             
090400     END-STRING.                                                          
090500     DISPLAY WK-C-PRINT-LINE.                                             
090600     DISPLAY " ".                                                         
090700 D129-TOTALS-EX.                                                          
090800     EXIT.                                                                
090900                                                                          
091000 D121-COUNT-ONE-TARGET.                                                   
091100     IF WK-TGT-IS-MATCHED(WK-TGT-IDX)                                     
091200         ADD 1 TO WK-U-TGT-COUNT                                          
091300     END-IF.                                                              
091400 D129-TOTALS-EX2.                                                         
091500     EXIT.                                                                
091600                                                                          
091700 D122-COUNT-ONE-ANCHOR.                                                   
091800     IF WK-ANC-IS-MATCHED(WK-ANC-IDX)                                     
091900         ADD 1 TO WK-U-ANC-COUNT                                          
092000     END-IF.                                                              
092100 D129-TOTALS-EX3.                                                         
092200     EXIT.                                                                
092300                                                                          
092400 D130-PRINT-BASELINE.                                                     
092500     MOVE WK-BL-MEAN TO WK-RPT-MEAN-ED.                                   
092600     MOVE WK-BL-STD TO WK-RPT-STD-ED.                                     
092700     STRING "  BASELINE (RANDOM DATES): " DELIMITED BY SIZE               
092800         WK-RPT-MEAN-ED DELIMITED BY SIZE                                 
092900         " +- " DELIMITED BY SIZE                                         
093000         WK-RPT-STD-ED DELIMITED BY SIZE                                  
093100         " MATCHES" DELIMITED BY SIZE                                     
093200         INTO WK-C-PRINT-LINE                                             
093300     END-STRING.                                                          
093400     DISPLAY WK-C-PRINT-LINE.                                             
093500     IF WK-BL-Z-AVAILABLE                                                 
093600         MOVE WK-BL-Z-SCORE TO WK-RPT-Z-ED                                
093700         PERFORM D131-SET-Z-VERDICT THRU D139-BASELINE-EX2                
093800         STRING "  Z-SCORE: " DELIMITED BY SIZE                           
093900             WK-RPT-Z-ED DELIMITED BY SIZE                                
094000             "  (" DELIMITED BY SIZE                                      
094100             WK-RPT-VERDICT DELIMITED BY "  "                             
094200             ")" DELIMITED BY SIZE                                        
094300             INTO WK-C-PRINT-LINE                                         
094400         END-STRING                                                       
094500         DISPLAY WK-C-PRINT-LINE                                          
094600     ELSE                                                                 
094700         DISPLAY "  Z-SCORE: NOT AVAILABLE (BASELINE STD "                
094800             "IS ZERO)"                                                   
094900     END-IF.                                                              
095000     DISPLAY " ".                                                         
095100 D139-BASELINE-EX.                                                        
095200     EXIT.                                                                
095300                                                                          
095400 D131-SET-Z-VERDICT.                                                      
095500     MOVE SPACES TO WK-RPT-VERDICT.                                       
095600     IF WK-BL-Z-SCORE > 2.0 OR WK-BL-Z-SCORE < -2.0                       
095700         MOVE "STATISTICALLY SIGNIFICANT AT P < 0.05"                     
095800             TO WK-RPT-VERDICT                                            
095900     ELSE                                                                 
096000         IF WK-BL-Z-SCORE > 1.5 OR WK-BL-Z-SCORE < -1.5                   
096100             MOVE "MARGINALLY SIGNIFICANT" TO WK-RPT-VERDICT              
096200         ELSE                                                             
096300             MOVE "NOT STATISTICALLY SIGNIFICANT - LIKELY "               
096400                 "CHANCE" TO WK-RPT-VERDICT                               
096500         END-IF                                                           
096600     END-IF.                                                              
096700 D139-BASELINE-EX2.                                                       
096800     EXIT.                                                                
096900                                                                          
097000 D140-PRINT-MATCH-DETAILS.                                                
097100     DISPLAY "  MATCH DETAILS (UP TO 20 SHOWN):".                         
097200     DISPLAY                                                              
097300-        "  ----------------------------------------------------"         
097400         "---".                                                           
097500     DISPLAY "  TARGET DATE     ANCHOR DATE     DELTA (DAYS)".            
097600     DISPLAY                                                              
097700-        "  ----------------------------------------------------"         
097800         "---".                                                           
097900     IF DS-MATCH-SHOWN > 0                                                
098000         SET DS-MATCH-IDX TO 1                                            
098100         PERFORM D141-PRINT-ONE-MATCH THRU D149-MATCH-DTL-EX2             
098200             VARYING DS-MATCH-IDX FROM 1 BY 1                             
098300             UNTIL DS-MATCH-IDX > DS-MATCH-SHOWN                          
098400     END-IF.                                                              
098500     IF DS-MATCH-TOTAL > 20                                               
098600         COMPUTE WK-RPT-MORE-ED = DS-MATCH-TOTAL - 20                     
098700         DISPLAY "  ... AND " WK-RPT-MORE-ED                              
098800             " MORE MATCHES."                                             
098900     END-IF.                                                              
099000 D149-MATCH-DTL-EX.                                                       
099100     EXIT.                                                                
099200                                                                          
099300 D141-PRINT-ONE-MATCH.                                                    
099400     MOVE DS-MATCH-DELTA-DAYS(DS-MATCH-IDX)                               
099500         TO WK-RPT-DELTA-ED.                                              
099600     MOVE SPACES TO WK-C-PRINT-LINE.                                      
099700     STRING "  " DELIMITED BY SIZE                                        
099800         DS-MATCH-TARGET-DATE(DS-MATCH-IDX) DELIMITED BY SIZE             
099900         INTO WK-PL-COL1                                                  
100000     END-STRING.                                                          
100100     STRING DS-MATCH-ANCHOR-DATE(DS-MATCH-IDX) DELIMITED BY SIZE          
100200         INTO WK-PL-COL2                                                  
100300     END-STRING.                                                          
100400     MOVE WK-RPT-DELTA-ED TO WK-PL-COL3.                                  
100500     DISPLAY WK-C-PRINT-LINE.                                             
100600 D149-MATCH-DTL-EX2.                                                      
100700     EXIT.                                                                
100800                                                                          
100900 Z000-END-PROGRAM.                                                        
101000     MOVE DS-CW-EXIT-STATUS TO RETURN-CODE.                               
101100     STOP RUN.                                                            
101200 Z099-END-PROGRAM-EX.                                                     
101300     EXIT.                                                                
