000100IDENTIFICATION DIVISION.                                                  
000200***********************                                                   
000300PROGRAM-ID. DSVALID.                                                      
000400AUTHOR. RHOLT.                                                            
000500INSTALLATION. OSINT UNIT - BATCH SYSTEMS.                                 
000600DATE-WRITTEN. 14 MAR 1988.                                                
000700DATE-COMPILED.                                                            
000800SECURITY. INTERNAL USE ONLY - OSINT UNIT DISTRIBUTION.                    
000900*DESCRIPTION : DATASET VALIDATOR.                                         
001000*             MAINLINE - SCANS ONE STANDARD-SCHEMA EVENT                  
001100*             DATASET FILE AGAINST THE UNIT'S DATA-QUALITY                
001200*             RULES AND PRINTS A SEVERITY-GRADED REPORT.                  
001300*================================================================         
001400* HISTORY OF MODIFICATION:                                                
001500*================================================================         
001600* DQE100 - RHOLT   - 14/03/1988 - INITIAL RELEASE.  CHECKS THE            
001700*              FIVE REQUIRED COLUMNS ARE PRESENT AND RUNS THE             
001800*              EIGHT DATA-QUALITY CHECKS FOR THE EVENT DATASET.           
001900*----------------------------------------------------------------         
002000* DQE122 - RHOLT   - 03/08/1990 - ADDED THE DUPLICATE-RECORD              
002100*              CHECK (B180) AND THE ROW-UNION SUMMARY LINE.               
002200*----------------------------------------------------------------         
002300* DQE149 - JBAUER  - 19/09/1994 - ADDED THE INVALID-URL CHECK             
002400*              (B150).  PRIOR RELEASE ONLY CHECKED FOR A BLANK            
002500*              SOURCE-URL.                                                
002600*----------------------------------------------------------------         
002700* Y2K031 - JBAUER  - 14/07/1998 - Y2K REMEDIATION.  RUN DATE AND          
002800*              DATE-FORMAT CHECK NOW CARRY A FOUR-DIGIT CENTURY           
002900*              THROUGHOUT; LEAP-YEAR TEST NOW CHECKS THE FULL             
003000*              CENTURY RULE (DIV BY 4, NOT DIV BY 100 UNLESS              
003100*              DIV BY 400) INSTEAD OF THE OLD TWO-DIGIT SHORTCUT.         
003200*----------------------------------------------------------------         
003300* DQE203 - CPARKS  - 09/05/2003 - EXIT STATUS NOW FAILS ON ERROR          
003400*              RATE OVER 20 PERCENT AS WELL AS ON ANY CRITICAL,           
003500*              PER THE UNIT'S REVISED GRADING STANDARD.                   
003600*----------------------------------------------------------------         
003700* DQE217 - CPARKS  - 21/11/2006 - REPORT NOW SHOWS "AND K MORE"           
003800*              WHEN AN ISSUE HAS MORE THAN FIVE OFFENDING ROWS.           
003900*================================================================         
004000 ENVIRONMENT DIVISION.                                                    
004100*********************                                                     
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-AS400.                                              
004400 OBJECT-COMPUTER. IBM-AS400.                                              
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
004600         UPSI-0 IS UPSI-SWITCH-0                                          
004700         ON STATUS IS U0-ON                                               
004800         OFF STATUS IS U0-OFF.                                            
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT DS-DATASET ASSIGN TO DATAIN                                   
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400     FILE STATUS IS WK-C-FILE-STATUS.                                     
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800***************                                                           
005900 FD  DS-DATASET                                                           
006000     LABEL RECORDS ARE OMITTED.                                           
006100 01  DS-DATASET-LINE              PIC X(600).                             
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400***********************                                                   
006500 77  WK-77-HDR-COUNT           PIC 9(03) COMP VALUE ZERO.                 
006600                                                                          
006700 01  WK-C-COMMON.                                                         
006800     COPY DSCOMWK.                                                        
006900                                                                          
007000 01  WK-C-ISSUES.                                                         
007100     COPY DSISSUE.                                                        
007200                                                                          
007300 01  WK-C-DATASET-PATH            PIC X(60) VALUE                         
007400     "DATAIN".                                                            
007500                                                                          
007600* ----- HEADER NAME TABLE - LEARNED FROM THE FIRST RECORD -----           
007700 01  WK-C-HEADER-TABLE.                                                   
007800     05  WK-HDR-ENTRY OCCURS 20 TIMES                                     
007900             INDEXED BY WK-HDR-IDX                                        
008000             PIC X(30).                                                   
008100     05  FILLER                   PIC X(04) VALUE SPACES.                 
008200                                                                          
008300* ----- WHICH OF THE FIVE REQUIRED COLUMNS ARE PRESENT -----              
008400 01  WK-C-REQUIRED-COLS.                                                  
008500     05  WK-REQ-DATE-POS          PIC 9(03) COMP VALUE ZERO.              
008600     05  WK-REQ-ENTITY-POS        PIC 9(03) COMP VALUE ZERO.              
008700     05  WK-REQ-EVTTYP-POS        PIC 9(03) COMP VALUE ZERO.              
008800     05  WK-REQ-SRCURL-POS        PIC 9(03) COMP VALUE ZERO.              
008900     05  WK-REQ-VERIFY-POS        PIC 9(03) COMP VALUE ZERO.              
009000     05  WK-MISSING-LIST          PIC X(80) VALUE SPACES.                 
009100     05  WK-MISSING-LIST-OLD      PIC X(80) VALUE SPACES.                 
009200     05  FILLER                   PIC X(04) VALUE SPACES.                 
009300                                                                          
009400* ----- THE DATA ROWS, LOADED INTO A WORKING TABLE -----                  
009500* WK-ROW-FLAGGED IS KEPT IN A SEPARATE TABLE FROM THE FIELD               
009600* VALUES SO THE DUPLICATE CHECK (B180) CAN COMPARE TWO ROWS'              
009700* FIELDS WITHOUT THE FLAG BYTE THROWING THE COMPARISON OFF.               
009800 01  WK-C-ROW-TABLE.                                                      
009900     05  WK-ROW-ENTRY OCCURS 10000 TIMES                                  
010000             INDEXED BY WK-ROW-IDX.                                       
010100         10  WK-ROW-FIELD OCCURS 20 TIMES                                 
010200                 INDEXED BY WK-ROW-FLD-IDX                                
010300                 PIC X(100).                                              
010400     05  FILLER                   PIC X(04) VALUE SPACES.                 
010500                                                                          
010600 01  WK-C-ROW-FLAG-TABLE.                                                 
010700     05  WK-ROW-FLAGGED OCCURS 10000 TIMES PIC X(01)                      
010800             VALUE "N".                                                   
010900         88  WK-ROW-IS-FLAGGED        VALUE "Y".                          
011000     05  FILLER                   PIC X(04) VALUE SPACES.                 
011100                                                                          
011200 01  WK-C-IO-SWITCHES.                                                    
011300     05  WK-DATA-EOF-SW           PIC X(01) VALUE "N".                    
011400         88  WK-DATA-AT-EOF              VALUE "Y".                       
011500     05  FILLER                   PIC X(04) VALUE SPACES.                 
011600                                                                          
011700* ----- WORKING FIELDS FOR A SINGLE LINE DURING UNSTRING -----            
011800 01  WK-C-SPLIT-AREA.                                                     
011900     05  WK-SPLIT-COUNT           PIC 9(03) COMP VALUE ZERO.              
012000     05  WK-SPLIT-PTR             PIC 9(03) COMP VALUE ZERO.              
012100     05  WK-SPLIT-TALLY           PIC 9(03) COMP VALUE ZERO.              
012200     05  FILLER                   PIC X(04) VALUE SPACES.                 
012300                                                                          
012400* ----- WORKING FIELDS FOR THE DATE-FORMAT / LEAP-YEAR CHECK -----        
012500 01  WK-C-DATE-CHECK.                                                     
012600     05  WK-DC-VALUE              PIC X(10).                              
012700     05  WK-DC-VALUE-R REDEFINES WK-DC-VALUE.                             
012800         10  WK-DC-CCYY           PIC 9(04).                              
012900         10  WK-DC-DASH1          PIC X(01).                              
013000         10  WK-DC-MM             PIC 9(02).                              
013100         10  WK-DC-DASH2          PIC X(01).                              
013200         10  WK-DC-DD             PIC 9(02).                              
013300     05  WK-DC-GOOD-SW            PIC X(01) VALUE "N".                    
013400         88  WK-DC-IS-GOOD               VALUE "Y".                       
013500     05  WK-DC-DAYS-IN-MONTH      PIC 9(02) COMP VALUE ZERO.              
013600     05  WK-DC-LEAP-SW            PIC X(01) VALUE "N".                    
013700         88  WK-DC-IS-LEAP               VALUE "Y".                       
013800     05  WK-DC-QUOTIENT           PIC 9(06) COMP VALUE ZERO.              
013900     05  WK-DC-REMAINDER          PIC 9(04) COMP VALUE ZERO.              
014000     05  FILLER                   PIC X(04) VALUE SPACES.                 
014100                                                                          
014200* ----- WORKING FIELDS FOR THE URL CHECK -----                            
014300 01  WK-C-URL-CHECK.                                                      
014400     05  WK-URL-VALUE             PIC X(100).                             
014500     05  WK-URL-SCHEME            PIC X(10).                              
014600     05  WK-URL-HOST              PIC X(90).                              
014700     05  WK-URL-SCHEME-LEN        PIC 9(03) COMP VALUE ZERO.              
014800     05  FILLER                   PIC X(04) VALUE SPACES.                 
014900                                                                          
015000* ----- WORKING FIELDS FOR THE DUPLICATE CHECK -----                      
015100 01  WK-C-DUP-CHECK.                                                      
015200     05  WK-DUP-OUTER-IDX         PIC 9(05) COMP VALUE ZERO.              
015300     05  WK-DUP-INNER-IDX         PIC 9(05) COMP VALUE ZERO.              
015400     05  WK-DUP-SAME-SW           PIC X(01) VALUE "N".                    
015500         88  WK-DUP-IS-SAME              VALUE "Y".                       
015600     05  WK-DUP-FIELD-IDX         PIC 9(03) COMP VALUE ZERO.              
015700     05  FILLER                   PIC X(04) VALUE SPACES.                 
015800                                                                          
015900* ----- UNION OF OFFENDING ROWS, USED FOR THE SUMMARY LINE -----          
016000* DS-CW-FLAGGED-COUNT AND DS-CW-ERROR-RATE THEMSELVES LIVE IN             
016100* THE COMMON WORK AREA (DSCOMWK) - ONLY THE EDITED FIELD IS               
016200* LOCAL TO THIS PROGRAM.                                                  
016300 01  WK-C-UNION-TABLE.                                                    
016400     05  DS-CW-ERROR-RATE-ED   PIC ZZ9.9.                                 
016500     05  FILLER                   PIC X(04) VALUE SPACES.                 
016600                                                                          
016700* ----- REPORT PRINT LINE AND EDITED COUNTERS -----                       
016800 01  WK-C-PRINT-LINE              PIC X(100) VALUE SPACES.                
016900 01  WK-C-PRINT-LINE-R REDEFINES WK-C-PRINT-LINE.                         
017000     05  WK-PL-PREFIX             PIC X(08).                              
017100     05  WK-PL-BODY                PIC X(92).                             
017200 01  WK-PL-PREFIX-SAVE            PIC X(08) VALUE SPACES.                 
017300 01  WK-C-REPORT-FIELDS.                                                  
017400     05  WK-RPT-ROWS-ED           PIC ZZZZZZ9.                            
017500     05  WK-RPT-COLS-ED           PIC ZZ9.                                
017600     05  WK-RPT-FLAGGED-ED        PIC ZZZZZZ9.                            
017700     05  WK-RPT-ROW-NO            PIC 9(05) COMP VALUE ZERO.              
017800     05  WK-RPT-ROW-NO-ED         PIC ZZZZ9.                              
017900     05  WK-RPT-EXAMPLE-COUNT     PIC 9(03) COMP VALUE ZERO.              
018000     05  WK-RPT-EXAMPLE-LIST      PIC X(40) VALUE SPACES.                 
018100     05  WK-RPT-EXTRA-COUNT       PIC 9(05) COMP VALUE ZERO.              
018200     05  WK-RPT-EXTRA-COUNT-ED    PIC ZZZZ9.                              
018300     05  WK-RPT-SEVERITY-SEL      PIC X(08) VALUE SPACES.                 
018400     05  WK-RPT-ANY-ISSUE-SW      PIC X(01) VALUE "N".                    
018500         88  WK-RPT-ANY-ISSUE            VALUE "Y".                       
018600     05  FILLER                   PIC X(04) VALUE SPACES.                 
018700                                                                          
018800* ----- NAMES OF THE FIVE REQUIRED COLUMNS, IN REQUIRED-COLUMN            
018900* ORDER -----                                                             
019000 01  WK-C-REQUIRED-NAMES.                                                 
019100     05  FILLER                   PIC X(30) VALUE "date".                 
019200     05  FILLER                   PIC X(30) VALUE "entity".               
019300     05  FILLER                   PIC X(30) VALUE "event_type".           
019400     05  FILLER                   PIC X(30) VALUE "source_url".           
019500     05  FILLER                   PIC X(30) VALUE                         
019600         "verification_status".                                           
019700 01  WK-REQUIRED-NAMES-TAB REDEFINES WK-C-REQUIRED-NAMES.                 
019800     05  WK-REQ-NAME OCCURS 5 TIMES                                       
019900             INDEXED BY WK-REQ-NAME-IDX                                   
020000             PIC X(30).                                                   
020100                                                                          
020200 LINKAGE SECTION.                                                         
020300****************                                                          
020400                                                                          
020500 PROCEDURE DIVISION.                                                      
020600*********************                                                     
020700 MAIN-MODULE.                                                             
020800     PERFORM A050-GET-RUN-DATE THRU A059-GET-RUN-DATE-EX.                 
020900     PERFORM A100-OPEN-DATASET THRU A199-OPEN-DATASET-EX.                 
021000     IF DS-CW-EXIT-STATUS NOT = 2                                         
021100         PERFORM A200-READ-HEADER THRU A299-READ-HEADER-EX                
021200         PERFORM A400-FIND-REQUIRED-COLS                                  
021300             THRU A499-FIND-REQUIRED-COLS-EX                              
021400         PERFORM A500-LOAD-DATA-ROWS THRU A599-LOAD-DATA-ROWS-EX          
021500         PERFORM B100-RUN-CHECKS THRU B199-RUN-CHECKS-EX                  
021600         PERFORM C100-PRINT-REPORT THRU C199-PRINT-REPORT-EX              
021700         PERFORM D000-SET-EXIT-STATUS                                     
021800     END-IF.                                                              
021900     GO TO Z000-END-PROGRAM.                                              
022000                                                                          
022100* PICKS UP THE SYSTEM DATE FOR THE FUTURE_DATES CHECK AND BUILDS          
022200* THE CENTURY PORTION THE Y2K WAY (NO TWO-DIGIT WINDOWING).               
022300 A050-GET-RUN-DATE.                                                       
022400     ACCEPT DS-CW-RUN-YMD FROM DATE.                                      
022500     MOVE DS-CW-RUN-CEN TO DS-CW-RUN-CCYY-CEN.                            
022600     MOVE DS-CW-RUN-YY TO DS-CW-RUN-CCYY-YY.                              
022700     MOVE DS-CW-RUN-CCYY-N TO DS-CW-RUN-CCYY.                             
022800     STRING DS-CW-RUN-CCYY-X DELIMITED BY SIZE                            
022900             "-" DELIMITED BY SIZE                                        
023000             DS-CW-RUN-MM DELIMITED BY SIZE                               
023100             "-" DELIMITED BY SIZE                                        
023200             DS-CW-RUN-DD DELIMITED BY SIZE                               
023300         INTO DS-CW-RUN-DATE-X                                            
023400     END-STRING.                                                          
023500 A059-GET-RUN-DATE-EX.                                                    
023600     EXIT.                                                                
023700                                                                          
023800 A100-OPEN-DATASET.                                                       
023900     OPEN INPUT DS-DATASET.                                               
024000     IF NOT WK-C-SUCCESSFUL                                               
024100         DISPLAY "DSVALID - OPEN FILE ERROR - DS-DATASET"                 
024200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
024300         MOVE 2 TO DS-CW-EXIT-STATUS                                      
024400     END-IF.                                                              
024500 A199-OPEN-DATASET-EX.                                                    
024600     EXIT.                                                                
024700                                                                          
024800 A200-READ-HEADER.                                                        
024900     READ DS-DATASET INTO DS-DATASET-LINE                                 
025000         AT END                                                           
025100             DISPLAY "DSVALID - DATASET HAS NO HEADER RECORD"             
025200             MOVE 2 TO DS-CW-EXIT-STATUS                                  
025300             GO TO A299-READ-HEADER-EX                                    
025400     END-READ.                                                            
025500     MOVE ZERO TO WK-77-HDR-COUNT.                                        
025600     PERFORM A300-PARSE-HEADER-FIELDS THRU A399-PARSE-HDR-EX.             
025700 A299-READ-HEADER-EX.                                                     
025800     EXIT.                                                                
025900                                                                          
026000* SPLITS THE HEADER LINE ON COMMAS INTO WK-HDR-ENTRY. THE                 
026100* FIXED-WIDTH PIC X(30) RECEIVING FIELDS LEFT-JUSTIFY AND                 
026200* SPACE-PAD THE NAME AUTOMATICALLY - NO TRIM ROUTINE NEEDED.              
026300 A300-PARSE-HEADER-FIELDS.                                                
026400     SET WK-HDR-IDX TO 1.                                                 
026500     UNSTRING DS-DATASET-LINE DELIMITED BY ","                            
026600         INTO WK-HDR-ENTRY(1) WK-HDR-ENTRY(2) WK-HDR-ENTRY(3)             
026700              WK-HDR-ENTRY(4) WK-HDR-ENTRY(5) WK-HDR-ENTRY(6)             
026800              WK-HDR-ENTRY(7) WK-HDR-ENTRY(8) WK-HDR-ENTRY(9)             
026900              WK-HDR-ENTRY(10) WK-HDR-ENTRY(11) WK-HDR-ENTRY(12)          
027000              WK-HDR-ENTRY(13) WK-HDR-ENTRY(14) WK-HDR-ENTRY(15)          
027100              WK-HDR-ENTRY(16) WK-HDR-ENTRY(17) WK-HDR-ENTRY(18)          
027200              WK-HDR-ENTRY(19) WK-HDR-ENTRY(20)                           
027300         TALLYING IN WK-77-HDR-COUNT.                                     
027400     MOVE WK-77-HDR-COUNT TO DS-CW-COL-COUNT.                             
027500 A399-PARSE-HDR-EX.                                                       
027600     EXIT.                                                                
027700                                                                          
027800 A400-FIND-REQUIRED-COLS.                                                 
027900     SET WK-REQ-NAME-IDX TO 1.                                            
028000     PERFORM A410-FIND-ONE-COL THRU A419-FIND-ONE-COL-EX                  
028100         VARYING WK-REQ-NAME-IDX FROM 1 BY 1                              
028200         UNTIL WK-REQ-NAME-IDX > 5.                                       
028300 A499-FIND-REQUIRED-COLS-EX.                                              
028400     EXIT.                                                                
028500                                                                          
028600 A410-FIND-ONE-COL.                                                       
028700     MOVE ZERO TO WK-SPLIT-PTR.                                           
028800     SET WK-HDR-IDX TO 1.                                                 
028900     PERFORM A415-MATCH-ONE-HEADER THRU A419-FIND-ONE-COL-EX2             
029000         VARYING WK-HDR-IDX FROM 1 BY 1                                   
029100         UNTIL WK-HDR-IDX > WK-77-HDR-COUNT.                              
029200     IF WK-SPLIT-PTR = ZERO                                               
029300         MOVE WK-MISSING-LIST TO WK-MISSING-LIST-OLD                      
029400         STRING WK-MISSING-LIST-OLD DELIMITED BY SPACE                    
029500             WK-REQ-NAME(WK-REQ-NAME-IDX) DELIMITED BY SPACE              
029600             " " DELIMITED BY SIZE                                        
029700             INTO WK-MISSING-LIST                                         
029800         END-STRING                                                       
029900     END-IF.                                                              
030000     EVALUATE WK-REQ-NAME-IDX                                             
030100         WHEN 1 MOVE WK-SPLIT-PTR TO WK-REQ-DATE-POS                      
030200         WHEN 2 MOVE WK-SPLIT-PTR TO WK-REQ-ENTITY-POS                    
030300         WHEN 3 MOVE WK-SPLIT-PTR TO WK-REQ-EVTTYP-POS                    
030400         WHEN 4 MOVE WK-SPLIT-PTR TO WK-REQ-SRCURL-POS                    
030500         WHEN 5 MOVE WK-SPLIT-PTR TO WK-REQ-VERIFY-POS                    
030600     END-EVALUATE.                                                        
030700 A419-FIND-ONE-COL-EX.                                                    
030800     EXIT.                                                                
030900                                                                          
031000 A415-MATCH-ONE-HEADER.                                                   
031100     IF WK-HDR-ENTRY(WK-HDR-IDX) = WK-REQ-NAME(WK-REQ-NAME-IDX)           
031200         SET WK-SPLIT-PTR TO WK-HDR-IDX                                   
031300         SET WK-HDR-IDX TO WK-77-HDR-COUNT                                
031400     END-IF.                                                              
031500 A419-FIND-ONE-COL-EX2.                                                   
031600     EXIT.                                                                
031700                                                                          
031800 A500-LOAD-DATA-ROWS.                                                     
031900     MOVE ZERO TO DS-CW-ROW-COUNT.                                        
032000     PERFORM A510-LOAD-ONE-ROW THRU A519-LOAD-ONE-ROW-EX                  
032100         UNTIL WK-DATA-AT-EOF.                                            
032200 A599-LOAD-DATA-ROWS-EX.                                                  
032300     EXIT.                                                                
032400                                                                          
032500 A510-LOAD-ONE-ROW.                                                       
032600     READ DS-DATASET INTO DS-DATASET-LINE                                 
032700         AT END                                                           
032800             MOVE "Y" TO WK-DATA-EOF-SW                                   
032900             GO TO A519-LOAD-ONE-ROW-EX                                   
033000     END-READ.                                                            
033100     ADD 1 TO DS-CW-ROW-COUNT.                                            
033200     SET WK-ROW-IDX TO DS-CW-ROW-COUNT.                                   
033300     MOVE "N" TO WK-ROW-FLAGGED(WK-ROW-IDX).                              
033400     PERFORM A520-SPLIT-ROW-FIELDS THRU A529-SPLIT-ROW-EX.                
033500 A519-LOAD-ONE-ROW-EX.                                                    
033600     EXIT.                                                                
033700                                                                          
033800 A520-SPLIT-ROW-FIELDS.                                                   
033900     UNSTRING DS-DATASET-LINE DELIMITED BY ","                            
034000         INTO WK-ROW-FIELD(WK-ROW-IDX 1)                                  
034100              WK-ROW-FIELD(WK-ROW-IDX 2)                                  
034200              WK-ROW-FIELD(WK-ROW-IDX 3)                                  
034300              WK-ROW-FIELD(WK-ROW-IDX 4)                                  
034400              WK-ROW-FIELD(WK-ROW-IDX 5)                                  
034500              WK-ROW-FIELD(WK-ROW-IDX 6)                                  
034600              WK-ROW-FIELD(WK-ROW-IDX 7)                                  
034700              WK-ROW-FIELD(WK-ROW-IDX 8)                                  
034800              WK-ROW-FIELD(WK-ROW-IDX 9)                                  
034900              WK-ROW-FIELD(WK-ROW-IDX 10)                                 
035000              WK-ROW-FIELD(WK-ROW-IDX 11)                                 
035100              WK-ROW-FIELD(WK-ROW-IDX 12)                                 
035200              WK-ROW-FIELD(WK-ROW-IDX 13)                                 
035300              WK-ROW-FIELD(WK-ROW-IDX 14)                                 
035400              WK-ROW-FIELD(WK-ROW-IDX 15)                                 
035500              WK-ROW-FIELD(WK-ROW-IDX 16)                                 
035600              WK-ROW-FIELD(WK-ROW-IDX 17)                                 
035700              WK-ROW-FIELD(WK-ROW-IDX 18)                                 
035800              WK-ROW-FIELD(WK-ROW-IDX 19)                                 
035900              WK-ROW-FIELD(WK-ROW-IDX 20).                                
036000 A529-SPLIT-ROW-EX.                                                       
036100     EXIT.                                                                
036200                                                                          
036300* ================================================================        
036400* B100 RUNS THE EIGHT DATA-QUALITY CHECKS.  EACH CHECK FILLS ONE          
036500* (OR, FOR THE EMPTY-COLUMN CHECK, SEVERAL) SLOT OF DS-ISSUE-             
036600* TABLE.                                                                  
036700* ================================================================        
036800 B100-RUN-CHECKS.                                                         
036900     MOVE ZERO TO DS-CW-ISSUE-COUNT.                                      
037000     PERFORM B110-REQUIRED-COLUMNS THRU B119-REQUIRED-COLS-EX.            
037100     IF WK-REQ-DATE-POS NOT = ZERO                                        
037200         PERFORM B120-DATE-FORMAT THRU B129-DATE-FORMAT-EX                
037300         PERFORM B130-FUTURE-DATES THRU B139-FUTURE-DATES-EX              
037400         PERFORM B160-EMPTY-DATE THRU B169-EMPTY-DATE-EX                  
037500     END-IF.                                                              
037600     IF WK-REQ-ENTITY-POS NOT = ZERO                                      
037700         PERFORM B161-EMPTY-ENTITY THRU B169-EMPTY-ENTITY-EX              
037800     END-IF.                                                              
037900     IF WK-REQ-EVTTYP-POS NOT = ZERO                                      
038000         PERFORM B162-EMPTY-EVTTYP THRU B169-EMPTY-EVTTYP-EX              
038100     END-IF.                                                              
038200     IF WK-REQ-SRCURL-POS NOT = ZERO                                      
038300         PERFORM B140-MISSING-SRC-URL THRU B149-MISSING-URL-EX            
038400         PERFORM B150-INVALID-URLS THRU B159-INVALID-URLS-EX              
038500         PERFORM B163-EMPTY-SRCURL THRU B169-EMPTY-SRCURL-EX              
038600     END-IF.                                                              
038700     IF WK-REQ-VERIFY-POS NOT = ZERO                                      
038800         PERFORM B170-VERIFY-STATUS THRU B179-VERIFY-STATUS-EX            
038900         PERFORM B164-EMPTY-VERIFY THRU B169-EMPTY-VERIFY-EX              
039000     END-IF.                                                              
039100     PERFORM B180-DUPLICATES THRU B189-DUPLICATES-EX.                     
039200 B199-RUN-CHECKS-EX.                                                      
039300     EXIT.                                                                
039400                                                                          
039500* ----- CHECK 1 - REQUIRED_COLUMNS (CRITICAL) -----                       
039600 B110-REQUIRED-COLUMNS.                                                   
039700     IF WK-MISSING-LIST NOT = SPACES                                      
039800         ADD 1 TO DS-CW-ISSUE-COUNT                                       
039900         SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT                            
040000         MOVE "CRITICAL" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX)               
040100         MOVE "required_columns" TO DS-ISSUE-CHECK(DS-ISSUE-IDX)          
040200         STRING "Missing required column(s): "                            
040300                 DELIMITED BY SIZE                                        
040400             WK-MISSING-LIST DELIMITED BY SIZE                            
040500             INTO DS-ISSUE-MESSAGE(DS-ISSUE-IDX)                          
040600         END-STRING                                                       
040700         MOVE "Y" TO DS-ISSUE-FIRED(DS-ISSUE-IDX)                         
040800         MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX)                    
040900     END-IF.                                                              
041000 B119-REQUIRED-COLS-EX.                                                   
041100     EXIT.                                                                
041200                                                                          
041300* ----- CHECK 2 - DATE_FORMAT (ERROR) -----                               
041400 B120-DATE-FORMAT.                                                        
041500     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
041600     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
041700     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
041800     MOVE "date_format" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                  
041900     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
042000     SET WK-ROW-IDX TO 1.                                                 
042100     PERFORM B121-CHECK-ONE-DATE THRU B129-DATE-FORMAT-EX2                
042200         VARYING WK-ROW-IDX FROM 1 BY 1                                   
042300         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
042400     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
042500 B129-DATE-FORMAT-EX.                                                     
042600     EXIT.                                                                
042700                                                                          
042800 B121-CHECK-ONE-DATE.                                                     
042900     MOVE WK-ROW-FIELD(WK-ROW-IDX WK-REQ-DATE-POS)                        
043000         TO WK-DC-VALUE.                                                  
043100     IF WK-DC-VALUE NOT = SPACES                                          
043200         PERFORM B122-VALIDATE-CALENDAR-DATE                              
043300             THRU B129-VALIDATE-CAL-EX                                    
043400         IF NOT WK-DC-IS-GOOD                                             
043500             PERFORM B910-RECORD-OFFENDER THRU B919-RECORD-OFF-EX         
043600         END-IF                                                           
043700     END-IF.                                                              
043800 B129-DATE-FORMAT-EX2.                                                    
043900     EXIT.                                                                
044000                                                                          
044100* VALIDATES YYYY-MM-DD SHAPE, MONTH 01-12, DAY VALID FOR THE              
044200* MONTH INCLUDING THE FULL CENTURY LEAP-YEAR RULE.                        
044300 B122-VALIDATE-CALENDAR-DATE.                                             
044400     MOVE "N" TO WK-DC-GOOD-SW.                                           
044500     IF WK-DC-VALUE(5:1) = "-" AND WK-DC-VALUE(8:1) = "-"                 
044600         AND WK-DC-CCYY NUMERIC AND WK-DC-MM NUMERIC                      
044700         AND WK-DC-DD NUMERIC                                             
044800         AND WK-DC-MM >= 1 AND WK-DC-MM <= 12                             
044900         PERFORM B123-DETERMINE-LEAP-YEAR THRU B129-LEAP-YR-EX            
045000         PERFORM B124-DETERMINE-MONTH-LEN THRU B129-MONTH-LEN-EX          
045100         IF WK-DC-DD >= 1 AND WK-DC-DD <= WK-DC-DAYS-IN-MONTH             
045200             MOVE "Y" TO WK-DC-GOOD-SW                                    
045300         END-IF                                                           
045400     END-IF.                                                              
045500 B129-VALIDATE-CAL-EX.                                                    
045600     EXIT.                                                                
045700                                                                          
045800* LEAP-YEAR TEST BY REMAINDER DIVISION - DIV BY 4 AND NOT BY              
045900* 100 UNLESS ALSO DIV BY 400.  NO INTRINSIC FUNCTIONS USED.               
046000 B123-DETERMINE-LEAP-YEAR.                                                
046100     MOVE "N" TO WK-DC-LEAP-SW.                                           
046200     DIVIDE WK-DC-CCYY BY 4 GIVING WK-DC-QUOTIENT                         
046300         REMAINDER WK-DC-REMAINDER.                                       
046400     IF WK-DC-REMAINDER = ZERO                                            
046500         MOVE "Y" TO WK-DC-LEAP-SW                                        
046600         DIVIDE WK-DC-CCYY BY 100 GIVING WK-DC-QUOTIENT                   
046700             REMAINDER WK-DC-REMAINDER                                    
046800         IF WK-DC-REMAINDER = ZERO                                        
046900             MOVE "N" TO WK-DC-LEAP-SW                                    
047000             DIVIDE WK-DC-CCYY BY 400 GIVING WK-DC-QUOTIENT               
047100                 REMAINDER WK-DC-REMAINDER                                
047200             IF WK-DC-REMAINDER = ZERO                                    
047300                 MOVE "Y" TO WK-DC-LEAP-SW                                
047400             END-IF                                                       
047500         END-IF                                                           
047600     END-IF.                                                              
047700 B129-LEAP-YR-EX.                                                         
047800     EXIT.                                                                
047900                                                                          
048000 B124-DETERMINE-MONTH-LEN.                                                
048100     EVALUATE WK-DC-MM                                                    
048200         WHEN 1 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
048300         WHEN 2 IF WK-DC-IS-LEAP                                          
048400                    MOVE 29 TO WK-DC-DAYS-IN-MONTH                        
048500                ELSE                                                      
048600                    MOVE 28 TO WK-DC-DAYS-IN-MONTH                        
048700                END-IF                                                    
048800         WHEN 3 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
048900         WHEN 4 MOVE 30 TO WK-DC-DAYS-IN-MONTH                            
049000         WHEN 5 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
049100         WHEN 6 MOVE 30 TO WK-DC-DAYS-IN-MONTH                            
049200         WHEN 7 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
049300         WHEN 8 MOVE 31 TO WK-DC-DAYS-IN-MONTH                            
049400         WHEN 9 MOVE 30 TO WK-DC-DAYS-IN-MONTH                            
049500         WHEN 10 MOVE 31 TO WK-DC-DAYS-IN-MONTH                           
049600         WHEN 11 MOVE 30 TO WK-DC-DAYS-IN-MONTH                           
049700         WHEN 12 MOVE 31 TO WK-DC-DAYS-IN-MONTH                           
049800     END-EVALUATE.                                                        
049900 B129-MONTH-LEN-EX.                                                       
050000     EXIT.                                                                
050100                                                                          
050200* ----- CHECK 3 - FUTURE_DATES (WARNING) -----                            
050300 B130-FUTURE-DATES.                                                       
050400     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
050500     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
050600     MOVE "WARNING" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                   
050700     MOVE "future_dates" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                 
050800     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
050900     SET WK-ROW-IDX TO 1.                                                 
051000     PERFORM B131-CHECK-ONE-FUTURE THRU B139-FUTURE-DATES-EX2             
051100         VARYING WK-ROW-IDX FROM 1 BY 1                                   
051200         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
051300     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
051400 B139-FUTURE-DATES-EX.                                                    
051500     EXIT.                                                                
051600                                                                          
051700 B131-CHECK-ONE-FUTURE.                                                   
051800     MOVE WK-ROW-FIELD(WK-ROW-IDX WK-REQ-DATE-POS)                        
051900         TO WK-DC-VALUE.                                                  
052000     IF WK-DC-VALUE NOT = SPACES                                          
052100         PERFORM B122-VALIDATE-CALENDAR-DATE                              
052200             THRU B129-VALIDATE-CAL-EX                                    
052300         IF WK-DC-IS-GOOD                                                 
052400             IF WK-DC-VALUE > DS-CW-RUN-DATE-X                            
052500                 PERFORM B910-RECORD-OFFENDER                             
052600                     THRU B919-RECORD-OFF-EX                              
052700             END-IF                                                       
052800         END-IF                                                           
052900     END-IF.                                                              
053000 B139-FUTURE-DATES-EX2.                                                   
053100     EXIT.                                                                
053200                                                                          
053300* ----- CHECK 4 - MISSING_SOURCE_URL (ERROR) -----                        
053400 B140-MISSING-SRC-URL.                                                    
053500     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
053600     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
053700     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
053800     MOVE "missing_source_url" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).           
053900     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
054000     SET WK-ROW-IDX TO 1.                                                 
054100     PERFORM B141-CHECK-ONE-SRC-URL THRU B149-MISSING-URL-EX2             
054200         VARYING WK-ROW-IDX FROM 1 BY 1                                   
054300         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
054400     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
054500 B149-MISSING-URL-EX.                                                     
054600     EXIT.                                                                
054700                                                                          
054800 B141-CHECK-ONE-SRC-URL.                                                  
054900     IF WK-ROW-FIELD(WK-ROW-IDX WK-REQ-SRCURL-POS) = SPACES               
055000         PERFORM B910-RECORD-OFFENDER THRU B919-RECORD-OFF-EX             
055100     END-IF.                                                              
055200 B149-MISSING-URL-EX2.                                                    
055300     EXIT.                                                                
055400                                                                          
055500* ----- CHECK 5 - INVALID_URLS (WARNING) -----                            
055600 B150-INVALID-URLS.                                                       
055700     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
055800     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
055900     MOVE "WARNING" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                   
056000     MOVE "invalid_urls" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                 
056100     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
056200     SET WK-ROW-IDX TO 1.                                                 
056300     PERFORM B151-CHECK-ONE-URL THRU B159-INVALID-URLS-EX2                
056400         VARYING WK-ROW-IDX FROM 1 BY 1                                   
056500         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
056600     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
056700 B159-INVALID-URLS-EX.                                                    
056800     EXIT.                                                                
056900                                                                          
057000 B151-CHECK-ONE-URL.                                                      
057100     MOVE WK-ROW-FIELD(WK-ROW-IDX WK-REQ-SRCURL-POS)                      
057200         TO WK-URL-VALUE.                                                 
057300     IF WK-URL-VALUE NOT = SPACES                                         
057400         PERFORM B152-SPLIT-SCHEME-HOST THRU B159-SPLIT-SCHM-EX           
057500         IF WK-URL-SCHEME-LEN = ZERO OR WK-URL-HOST = SPACES              
057600             PERFORM B910-RECORD-OFFENDER                                 
057700                 THRU B919-RECORD-OFF-EX                                  
057800         END-IF                                                           
057900     END-IF.                                                              
058000 B159-INVALID-URLS-EX2.                                                   
058100     EXIT.                                                                
058200                                                                          
058300* SPLITS THE SOURCE URL ON THE FIRST "://" INTO SCHEME AND HOST.          
058400* A URL WITH NO "://" YIELDS A ZERO SCHEME LENGTH, WHICH FAILS            
058500* THE CHECK - A BARE HOST/PATH LIKE "EXAMPLE.COM/PAGE" WITH NO            
058600* SCHEME IS NOT A VALID SOURCE URL.                                       
058700 B152-SPLIT-SCHEME-HOST.                                                  
058800     MOVE SPACES TO WK-URL-SCHEME WK-URL-HOST.                            
058900     MOVE ZERO TO WK-URL-SCHEME-LEN WK-SPLIT-TALLY.                       
059000     UNSTRING WK-URL-VALUE DELIMITED BY "://"                             
059100         INTO WK-URL-SCHEME WK-URL-HOST                                   
059200         TALLYING IN WK-SPLIT-TALLY.                                      
059300     IF WK-SPLIT-TALLY < 2                                                
059400         MOVE SPACES TO WK-URL-HOST                                       
059500     ELSE                                                                 
059600         INSPECT WK-URL-SCHEME TALLYING WK-URL-SCHEME-LEN                 
059700             FOR CHARACTERS BEFORE INITIAL SPACE                          
059800     END-IF.                                                              
059900 B159-SPLIT-SCHM-EX.                                                      
060000     EXIT.                                                                
060100                                                                          
060200* ----- CHECKS 6 - EMPTY_<COLUMN>, ONE PARAGRAPH PER COLUMN -----         
060300 B160-EMPTY-DATE.                                                         
060400     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
060500     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
060600     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
060700     MOVE "empty_date" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                   
060800     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
060900     MOVE WK-REQ-DATE-POS TO WK-DUP-FIELD-IDX.                            
061000     SET WK-ROW-IDX TO 1.                                                 
061100     PERFORM B165-CHECK-EMPTY-REQ THRU B169-EMPTY-DATE-EX2                
061200         VARYING WK-ROW-IDX FROM 1 BY 1                                   
061300         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
061400     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
061500 B169-EMPTY-DATE-EX.                                                      
061600     EXIT.                                                                
061700 B169-EMPTY-DATE-EX2.                                                     
061800     EXIT.                                                                
061900                                                                          
062000 B161-EMPTY-ENTITY.                                                       
062100     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
062200     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
062300     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
062400     MOVE "empty_entity" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                 
062500     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
062600     MOVE WK-REQ-ENTITY-POS TO WK-DUP-FIELD-IDX.                          
062700     SET WK-ROW-IDX TO 1.                                                 
062800     PERFORM B165-CHECK-EMPTY-REQ THRU B169-EMPTY-ENTITY-EX2              
062900         VARYING WK-ROW-IDX FROM 1 BY 1                                   
063000         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
063100     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
063200 B169-EMPTY-ENTITY-EX.                                                    
063300     EXIT.                                                                
063400 B169-EMPTY-ENTITY-EX2.                                                   
063500     EXIT.                                                                
063600                                                                          
063700 B162-EMPTY-EVTTYP.                                                       
063800     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
063900     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
064000     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
064100     MOVE "empty_event_type" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).             
064200     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
064300     MOVE WK-REQ-EVTTYP-POS TO WK-DUP-FIELD-IDX.                          
064400     SET WK-ROW-IDX TO 1.                                                 
064500     PERFORM B165-CHECK-EMPTY-REQ THRU B169-EMPTY-EVTTYP-EX2              
064600         VARYING WK-ROW-IDX FROM 1 BY 1                                   
064700         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
064800     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
064900 B169-EMPTY-EVTTYP-EX.                                                    
065000     EXIT.                                                                
065100 B169-EMPTY-EVTTYP-EX2.                                                   
065200     EXIT.                                                                
065300                                                                          
065400 B163-EMPTY-SRCURL.                                                       
065500     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
065600     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
065700     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
065800     MOVE "empty_source_url" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).             
065900     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
066000     MOVE WK-REQ-SRCURL-POS TO WK-DUP-FIELD-IDX.                          
066100     SET WK-ROW-IDX TO 1.                                                 
066200     PERFORM B165-CHECK-EMPTY-REQ THRU B169-EMPTY-SRCURL-EX2              
066300         VARYING WK-ROW-IDX FROM 1 BY 1                                   
066400         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
066500     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
066600 B169-EMPTY-SRCURL-EX.                                                    
066700     EXIT.                                                                
066800 B169-EMPTY-SRCURL-EX2.                                                   
066900     EXIT.                                                                
067000                                                                          
067100 B164-EMPTY-VERIFY.                                                       
067200     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
067300     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
067400     MOVE "ERROR" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                     
067500     MOVE "empty_verification_status"                                     
067600         TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                                 
067700     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
067800     MOVE WK-REQ-VERIFY-POS TO WK-DUP-FIELD-IDX.                          
067900     SET WK-ROW-IDX TO 1.                                                 
068000     PERFORM B165-CHECK-EMPTY-REQ THRU B169-EMPTY-VERIFY-EX2              
068100         VARYING WK-ROW-IDX FROM 1 BY 1                                   
068200         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
068300     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
068400 B169-EMPTY-VERIFY-EX.                                                    
068500     EXIT.                                                                
068600 B169-EMPTY-VERIFY-EX2.                                                   
068700     EXIT.                                                                
068800                                                                          
068900* SHARED BODY PARAGRAPH FOR THE FIVE EMPTY-COLUMN CHECKS ABOVE.           
069000* WK-DUP-FIELD-IDX CARRIES THE COLUMN POSITION TO TEST.                   
069100 B165-CHECK-EMPTY-REQ.                                                    
069200     IF WK-ROW-FIELD(WK-ROW-IDX WK-DUP-FIELD-IDX) = SPACES                
069300         PERFORM B910-RECORD-OFFENDER THRU B919-RECORD-OFF-EX             
069400     END-IF.                                                              
069500                                                                          
069600* ----- CHECK 7 - VERIFICATION_STATUS (WARNING) -----                     
069700 B170-VERIFY-STATUS.                                                      
069800     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
069900     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
070000     MOVE "WARNING" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                   
070100     MOVE "verification_status" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).          
070200     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
070300     SET WK-ROW-IDX TO 1.                                                 
070400     PERFORM B171-CHECK-ONE-STATUS THRU B179-VERIFY-STATUS-EX2            
070500         VARYING WK-ROW-IDX FROM 1 BY 1                                   
070600         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
070700     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
070800 B179-VERIFY-STATUS-EX.                                                   
070900     EXIT.                                                                
071000                                                                          
071100 B171-CHECK-ONE-STATUS.                                                   
071200     IF WK-ROW-FIELD(WK-ROW-IDX WK-REQ-VERIFY-POS) NOT = SPACES           
071300         IF WK-ROW-FIELD(WK-ROW-IDX WK-REQ-VERIFY-POS)                    
071400                 NOT = "Verified"                                         
071500             AND WK-ROW-FIELD(WK-ROW-IDX WK-REQ-VERIFY-POS)               
071600                 NOT = "Unverified"                                       
071700             AND WK-ROW-FIELD(WK-ROW-IDX WK-REQ-VERIFY-POS)               
071800                 NOT = "Debunked"                                         
071900             PERFORM B910-RECORD-OFFENDER THRU B919-RECORD-OFF-EX         
072000         END-IF                                                           
072100     END-IF.                                                              
072200 B179-VERIFY-STATUS-EX2.                                                  
072300     EXIT.                                                                
072400                                                                          
072500* ----- CHECK 8 - DUPLICATES (WARNING) -----                              
072600 B180-DUPLICATES.                                                         
072700     ADD 1 TO DS-CW-ISSUE-COUNT.                                          
072800     SET DS-ISSUE-IDX TO DS-CW-ISSUE-COUNT.                               
072900     MOVE "WARNING" TO DS-ISSUE-SEVERITY(DS-ISSUE-IDX).                   
073000     MOVE "duplicates" TO DS-ISSUE-CHECK(DS-ISSUE-IDX).                   
073100     MOVE ZERO TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                       
073200     SET WK-DUP-OUTER-IDX TO 2.                                           
073300     PERFORM B181-CHECK-ONE-DUP-ROW THRU B189-DUPLICATES-EX2              
073400         VARYING WK-DUP-OUTER-IDX FROM 2 BY 1                             
073500         UNTIL WK-DUP-OUTER-IDX > DS-CW-ROW-COUNT.                        
073600     PERFORM B900-FINISH-ISSUE THRU B909-FINISH-ISSUE-EX.                 
073700 B189-DUPLICATES-EX.                                                      
073800     EXIT.                                                                
073900                                                                          
074000 B181-CHECK-ONE-DUP-ROW.                                                  
074100     SET WK-ROW-IDX TO WK-DUP-OUTER-IDX.                                  
074200     MOVE "N" TO WK-DUP-SAME-SW.                                          
074300     SET WK-DUP-INNER-IDX TO 1.                                           
074400     PERFORM B182-COMPARE-ONE-EARLIER THRU B189-COMPARE-EARL-EX           
074500         VARYING WK-DUP-INNER-IDX FROM 1 BY 1                             
074600         UNTIL WK-DUP-INNER-IDX >= WK-DUP-OUTER-IDX                       
074700               OR WK-DUP-IS-SAME.                                         
074800     IF WK-DUP-IS-SAME                                                    
074900         PERFORM B910-RECORD-OFFENDER THRU B919-RECORD-OFF-EX             
075000     END-IF.                                                              
075100 B189-DUPLICATES-EX2.                                                     
075200     EXIT.                                                                
075300                                                                          
075400 B182-COMPARE-ONE-EARLIER.                                                
075500     IF WK-ROW-ENTRY(WK-DUP-OUTER-IDX)                                    
075600             = WK-ROW-ENTRY(WK-DUP-INNER-IDX)                             
075700         MOVE "Y" TO WK-DUP-SAME-SW                                       
075800     END-IF.                                                              
075900 B189-COMPARE-EARL-EX.                                                    
076000     EXIT.                                                                
076100                                                                          
076200* ----- HELPER - RECORDS THE CURRENT ROW AS AN OFFENDER OF ----           
076300* ----- THE ISSUE CURRENTLY BUILDING IN DS-ISSUE-IDX -----                
076400* DS-ISSUE-ROWS HOLDS THE ZERO-BASED DATA-RECORD INDEX (WK-ROW-IDX        
076500* MINUS 1 - WK-ROW-IDX COUNTS THE HEADER-RELATIVE DATA ROW                
076600* STARTING AT 1).  THE REPORT ADDS 2 BACK ON AT PRINT TIME.               
076700 B910-RECORD-OFFENDER.                                                    
076800     ADD 1 TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX).                           
076900     IF DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX) <= 5000                          
077000         SET DS-ISSUE-ROW-IDX TO DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX)         
077100         COMPUTE DS-ISSUE-ROWS(DS-ISSUE-IDX DS-ISSUE-ROW-IDX)             
077200             = WK-ROW-IDX - 1                                             
077300     END-IF.                                                              
077400     MOVE "Y" TO WK-ROW-FLAGGED(WK-ROW-IDX).                              
077500 B919-RECORD-OFF-EX.                                                      
077600     EXIT.                                                                
077700                                                                          
077800* ----- HELPER - MARKS AN ISSUE AS FIRED WHEN IT FOUND ROWS -----         
077900 B900-FINISH-ISSUE.                                                       
078000     IF DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX) > ZERO                           
078100         MOVE "Y" TO DS-ISSUE-FIRED(DS-ISSUE-IDX)                         
078200     END-IF.                                                              
078300 B909-FINISH-ISSUE-EX.                                                    
078400     EXIT.                                                                
078500                                                                          
078600* ================================================================        
078700* C100 PRINTS THE SEVERITY-GROUPED REPORT.                                
078800* ================================================================        
078900 C100-PRINT-REPORT.                                                       
079000     PERFORM C110-PRINT-HEADER-BLOCK THRU C119-PRINT-HDR-EX.              
079100     MOVE "N" TO WK-RPT-ANY-ISSUE-SW.                                     
079200     MOVE "CRITICAL" TO WK-RPT-SEVERITY-SEL.                              
079300     PERFORM C160-PRINT-SEVERITY-GROUP THRU C169-PRINT-GROUP-EX.          
079400     MOVE "ERROR" TO WK-RPT-SEVERITY-SEL.                                 
079500     PERFORM C160-PRINT-SEVERITY-GROUP THRU C169-PRINT-GROUP-EX.          
079600     MOVE "WARNING" TO WK-RPT-SEVERITY-SEL.                               
079700     PERFORM C160-PRINT-SEVERITY-GROUP THRU C169-PRINT-GROUP-EX.          
079800     IF NOT WK-RPT-ANY-ISSUE                                              
079900         DISPLAY " "                                                      
080000         DISPLAY "  All checks passed. No issues found."                  
080100     END-IF.                                                              
080200     PERFORM C150-PRINT-SUMMARY-LINE THRU C159-PRINT-SUMMARY-EX.          
080300 C199-PRINT-REPORT-EX.                                                    
080400     EXIT.                                                                
080500                                                                          
080600 C110-PRINT-HEADER-BLOCK.                                                 
080700     DISPLAY                                                              
080800     "======================================================"             
080900     "================".                                                  
081000     STRING "  VALIDATION REPORT: " DELIMITED BY SIZE                     
081100         WK-C-DATASET-PATH DELIMITED BY SIZE                              
081200         INTO WK-C-PRINT-LINE                                             
081300     END-STRING.                                                          
081400     DISPLAY WK-C-PRINT-LINE.                                             
081500     MOVE DS-CW-ROW-COUNT TO WK-RPT-ROWS-ED.                              
081600     MOVE DS-CW-COL-COUNT TO WK-RPT-COLS-ED.                              
081700     STRING "  Rows: " DELIMITED BY SIZE                                  
081800         WK-RPT-ROWS-ED DELIMITED BY SIZE                                 
081900         "  |  Columns: " DELIMITED BY SIZE                               
082000         WK-RPT-COLS-ED DELIMITED BY SIZE                                 
082100         INTO WK-C-PRINT-LINE                                             
082200     END-STRING.                                                          
082300     DISPLAY WK-C-PRINT-LINE.                                             
082400     DISPLAY                                                              
082500     "======================================================"             
082600     "================".                                                  
082700 C119-PRINT-HDR-EX.                                                       
082800     EXIT.                                                                
082900                                                                          
083000 C160-PRINT-SEVERITY-GROUP.                                               
083100     SET DS-ISSUE-IDX TO 1.                                               
083200     PERFORM C161-PRINT-GROUP-HEADING THRU C169-PRINT-HEADING-EX          
083300         VARYING DS-ISSUE-IDX FROM 1 BY 1                                 
083400         UNTIL DS-ISSUE-IDX > DS-CW-ISSUE-COUNT.                          
083500 C169-PRINT-GROUP-EX.                                                     
083600     EXIT.                                                                
083700                                                                          
083800 C161-PRINT-GROUP-HEADING.                                                
083900     IF DS-ISSUE-DID-FIRE(DS-ISSUE-IDX)                                   
084000         AND DS-ISSUE-SEVERITY(DS-ISSUE-IDX) = WK-RPT-SEVERITY-SEL        
084100         MOVE "Y" TO WK-RPT-ANY-ISSUE-SW                                  
084200         PERFORM C162-PRINT-ONE-ISSUE THRU C169-PRINT-ONE-EX              
084300     END-IF.                                                              
084400 C169-PRINT-HEADING-EX.                                                   
084500     EXIT.                                                                
084600                                                                          
084700 C162-PRINT-ONE-ISSUE.                                                    
084800     EVALUATE TRUE                                                        
084900         WHEN DS-ISSUE-IS-CRITICAL(DS-ISSUE-IDX)                          
085000             DISPLAY "  [CRITICAL]"                                       
085100             MOVE "    !!! " TO WK-C-PRINT-LINE                           
085200         WHEN DS-ISSUE-IS-ERROR(DS-ISSUE-IDX)                             
085300             DISPLAY "  [ERROR]"                                          
085400             MOVE "     X  " TO WK-C-PRINT-LINE                           
085500         WHEN OTHER                                                       
085600             DISPLAY "  [WARNING]"                                        
085700             MOVE "     !  " TO WK-C-PRINT-LINE                           
085800     END-EVALUATE.                                                        
085900     MOVE WK-PL-PREFIX TO WK-PL-PREFIX-SAVE.                              
086000     STRING WK-PL-PREFIX-SAVE DELIMITED BY SIZE                           
086100         DS-ISSUE-MESSAGE(DS-ISSUE-IDX) DELIMITED BY SIZE                 
086200         INTO WK-C-PRINT-LINE                                             
086300     END-STRING.                                                          
086400     DISPLAY WK-C-PRINT-LINE.                                             
086500     PERFORM C170-PRINT-ROW-LIST THRU C179-PRINT-ROW-LIST-EX.             
086600 C169-PRINT-ONE-EX.                                                       
086700     EXIT.                                                                
086800                                                                          
086900 C170-PRINT-ROW-LIST.                                                     
087000     MOVE SPACES TO WK-RPT-EXAMPLE-LIST.                                  
087100     MOVE ZERO TO WK-RPT-EXAMPLE-COUNT.                                   
087200     SET DS-ISSUE-ROW-IDX TO 1.                                           
087300     PERFORM C171-APPEND-ONE-ROW THRU C179-APPEND-ROW-EX                  
087400         VARYING DS-ISSUE-ROW-IDX FROM 1 BY 1                             
087500         UNTIL DS-ISSUE-ROW-IDX > DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX)        
087600               OR WK-RPT-EXAMPLE-COUNT >= 5.                              
087700     STRING "        Rows: " DELIMITED BY SIZE                            
087800         WK-RPT-EXAMPLE-LIST DELIMITED BY SIZE                            
087900         INTO WK-C-PRINT-LINE                                             
088000     END-STRING.                                                          
088100     IF DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX) > 5                              
088200         COMPUTE WK-RPT-EXTRA-COUNT =                                     
088300             DS-ISSUE-ROW-COUNT(DS-ISSUE-IDX) - 5                         
088400         MOVE WK-RPT-EXTRA-COUNT TO WK-RPT-EXTRA-COUNT-ED                 
088500         STRING WK-C-PRINT-LINE DELIMITED BY SPACE                        
088600             " (and " DELIMITED BY SIZE                                   
088700             WK-RPT-EXTRA-COUNT-ED DELIMITED BY SIZE                      
088800             " more)" DELIMITED BY SIZE                                   
088900             INTO WK-C-PRINT-LINE                                         
089000         END-STRING                                                       
089100     END-IF.                                                              
089200     DISPLAY WK-C-PRINT-LINE.                                             
089300 C179-PRINT-ROW-LIST-EX.                                                  
089400     EXIT.                                                                
089500                                                                          
089600 C171-APPEND-ONE-ROW.                                                     
089700     COMPUTE WK-RPT-ROW-NO =                                              
089800         DS-ISSUE-ROWS(DS-ISSUE-IDX DS-ISSUE-ROW-IDX) + 2.                
089900     MOVE WK-RPT-ROW-NO TO WK-RPT-ROW-NO-ED.                              
090000     IF WK-RPT-EXAMPLE-COUNT = ZERO                                       
090100         STRING WK-RPT-ROW-NO-ED DELIMITED BY SIZE                        
090200             INTO WK-RPT-EXAMPLE-LIST                                     
090300         END-STRING                                                       
090400     ELSE                                                                 
090500         STRING WK-RPT-EXAMPLE-LIST DELIMITED BY SPACE                    
090600             ", " DELIMITED BY SIZE                                       
090700             WK-RPT-ROW-NO-ED DELIMITED BY SIZE                           
090800             INTO WK-RPT-EXAMPLE-LIST                                     
090900         END-STRING                                                       
091000     END-IF.                                                              
091100     ADD 1 TO WK-RPT-EXAMPLE-COUNT.                                       
091200 C179-APPEND-ROW-EX.                                                      
091300     EXIT.                                                                
091400                                                                          
091500 C150-PRINT-SUMMARY-LINE.                                                 
091600     PERFORM C151-COUNT-FLAGGED-ROWS THRU C159-COUNT-FLAGGED-EX.          
091700     IF DS-CW-ROW-COUNT = ZERO                                            
091800         MOVE ZERO TO DS-CW-ERROR-RATE                                    
091900     ELSE                                                                 
092000         COMPUTE DS-CW-ERROR-RATE ROUNDED =                               
092100             DS-CW-FLAGGED-COUNT * 100 / DS-CW-ROW-COUNT                  
092200     END-IF.                                                              
092300     MOVE DS-CW-ERROR-RATE TO DS-CW-ERROR-RATE-ED.                        
092400     MOVE DS-CW-FLAGGED-COUNT TO WK-RPT-FLAGGED-ED.                       
092500     MOVE DS-CW-ROW-COUNT TO WK-RPT-ROWS-ED.                              
092600     DISPLAY " ".                                                         
092700     STRING "  Summary: " DELIMITED BY SIZE                               
092800         WK-RPT-FLAGGED-ED DELIMITED BY SIZE                              
092900         "/" DELIMITED BY SIZE                                            
093000         WK-RPT-ROWS-ED DELIMITED BY SIZE                                 
093100         " rows (" DELIMITED BY SIZE                                      
093200         DS-CW-ERROR-RATE-ED DELIMITED BY SIZE                            
093300         "%) have issues." DELIMITED BY SIZE                              
093400         INTO WK-C-PRINT-LINE                                             
093500     END-STRING.                                                          
093600     DISPLAY WK-C-PRINT-LINE.                                             
093700 C159-PRINT-SUMMARY-EX.                                                   
093800     EXIT.                                                                
093900                                                                          
094000 C151-COUNT-FLAGGED-ROWS.                                                 
094100     MOVE ZERO TO DS-CW-FLAGGED-COUNT.                                    
094200     SET WK-ROW-IDX TO 1.                                                 
094300     PERFORM C152-COUNT-ONE-ROW THRU C159-COUNT-ONE-EX                    
094400         VARYING WK-ROW-IDX FROM 1 BY 1                                   
094500         UNTIL WK-ROW-IDX > DS-CW-ROW-COUNT.                              
094600 C159-COUNT-FLAGGED-EX.                                                   
094700     EXIT.                                                                
094800                                                                          
094900 C152-COUNT-ONE-ROW.                                                      
095000     IF WK-ROW-IS-FLAGGED(WK-ROW-IDX)                                     
095100         ADD 1 TO DS-CW-FLAGGED-COUNT                                     
095200     END-IF.                                                              
095300 C159-COUNT-ONE-EX.                                                       
095400     EXIT.                                                                
095500                                                                          
095600 D000-SET-EXIT-STATUS.                                                    
095700     MOVE 0 TO DS-CW-EXIT-STATUS.                                         
095800     SET DS-ISSUE-IDX TO 1.                                               
095900     PERFORM D010-CHECK-ONE-FOR-CRIT THRU D019-CHECK-CRIT-EX              
096000         VARYING DS-ISSUE-IDX FROM 1 BY 1                                 
096100         UNTIL DS-ISSUE-IDX > DS-CW-ISSUE-COUNT.                          
096200     IF DS-CW-EXIT-STATUS = ZERO                                          
096300         AND DS-CW-ERROR-RATE > 20.0                                      
096400         MOVE 1 TO DS-CW-EXIT-STATUS                                      
096500     END-IF.                                                              
096600                                                                          
096700 D010-CHECK-ONE-FOR-CRIT.                                                 
096800     IF DS-ISSUE-DID-FIRE(DS-ISSUE-IDX)                                   
096900         AND DS-ISSUE-IS-CRITICAL(DS-ISSUE-IDX)                           
097000         MOVE 1 TO DS-CW-EXIT-STATUS                                      
097100     END-IF.                                                              
097200 D019-CHECK-CRIT-EX.                                                      
097300     EXIT.                                                                
097400                                                                          
097500 Z000-END-PROGRAM.                                                        
097600     IF WK-C-SUCCESSFUL OR WK-C-END-OF-FILE                               
097700         CLOSE DS-DATASET                                                 
097800     END-IF.                                                              
097900     MOVE DS-CW-EXIT-STATUS TO RETURN-CODE.                               
098000     STOP RUN.                                                            
098100 Z099-END-PROGRAM-EX.                                                     
098200     EXIT.                                                                
