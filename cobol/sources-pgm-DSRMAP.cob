000100IDENTIFICATION DIVISION.                                                  
000200***********************                                                   
000300PROGRAM-ID. DSRMAP.                                                       
000400AUTHOR. RHOLT.                                                            
000500INSTALLATION. OSINT UNIT - BATCH SYSTEMS.                                 
000600DATE-WRITTEN. 19 SEP 1988.                                                
000700DATE-COMPILED.                                                            
000800SECURITY. INTERNAL USE ONLY - OSINT UNIT DISTRIBUTION.                    
000900*DESCRIPTION : RESULT MAPPER.                                             
001000*             MAINLINE - READS RAW SEARCH-RESULT RECORDS                  
001100*             (TITLE/LINK/SNIPPET) AND MAPS EACH ONE INTO A               
001200*             STANDARD SCHEMA EVENT RECORD FOR THE REVIEW                 
001300*             ANALYST TO FINISH BY HAND.  DATE IS LEFT BLANK              
001400*             ON PURPOSE - THE ANALYST FILLS IT IN AFTER                  
001500*             READING THE SOURCE.                                         
001600*================================================================         
001700* HISTORY OF MODIFICATION:                                                
001800*================================================================         
001900* DQE144 - RHOLT   - 19/09/1988 - INITIAL RELEASE.  ONE RAW               
002000*              RECORD IN, ONE STANDARD SCHEMA RECORD OUT - THIS           
002100*              UNIT HAS NO MASTER TABLES TO JOIN AGAINST, JUST            
002200*              THE CALLER'S ENTITY AND EVENT-TYPE PARAMETERS.             
002300*----------------------------------------------------------------         
002400* DQE149 - RHOLT   - 02/12/1988 - ENTITY AND EVENT-TYPE ARE NOW           
002500*              CALLER PARAMETERS WITH DEFAULTS "Unknown" AND              
002600*              "Policy" PER THE UNIT SUPERVISOR'S STANDING                
002700*              INSTRUCTION.                                               
002800*----------------------------------------------------------------         
002900* Y2K031 - JBAUER  - 14/07/1998 - Y2K REMEDIATION.  DATE-SCRAPED          
003000*              STAMP NOW CARRIES A FOUR-DIGIT CENTURY, SAME AS            
003100*              DSCOMWK.                                                   
003200*----------------------------------------------------------------         
003300* DQE211 - CPARKS  - 02/06/2004 - "NO RESULTS TO WRITE" MESSAGE           
003400*              ADDED FOR THE EMPTY-INPUT CASE, SO THE OPERATOR            
003500*              DOES NOT MISTAKE A ZERO-ROW RUN FOR AN ABEND.              
003600*----------------------------------------------------------------         
003700* DQE223 - CPARKS  - 17/10/2007 - NOTES FIELD NOW CARRIES THE             
003800*              QUERY TEXT PASSED BY THE CALLER ("AUTO-COLLECTED.          
003900*              QUERY: ...") INSTEAD OF A FIXED LITERAL.                   
004000*================================================================         
004100 ENVIRONMENT DIVISION.                                                    
004200*********************                                                     
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-AS400.                                              
004500 OBJECT-COMPUTER. IBM-AS400.                                              
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
004700         UPSI-0 IS UPSI-SWITCH-0                                          
004800         ON STATUS IS U0-ON                                               
004900         OFF STATUS IS U0-OFF.                                            
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT DS-RAWSRC ASSIGN TO RAWSRCIN                                  
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500     FILE STATUS IS WK-C-FILE-STATUS.                                     
005600     SELECT DS-STDOUT ASSIGN TO STDEVOUT                                  
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800     FILE STATUS IS WK-T-FILE-STATUS.                                     
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200***************                                                           
006300 FD  DS-RAWSRC                                                            
006400     LABEL RECORDS ARE OMITTED.                                           
006500 01  DS-RAWSRC-LINE                PIC X(280).                            
006600                                                                          
006700 FD  DS-STDOUT                                                            
006800     LABEL RECORDS ARE OMITTED.                                           
006900 01  DS-STDOUT-LINE                PIC X(600).                            
007000                                                                          
007100 WORKING-STORAGE SECTION.                                                 
007200***********************                                                   
007300 77  WK-77-ROWS-MAPPED         PIC 9(07) COMP VALUE ZERO.                 
007400                                                                          
007500 01  WK-C-COMMON.                                                         
007600     COPY DSCOMWK.                                                        
007700                                                                          
007800 01  WK-T-FILE-STATUS              PIC X(02) VALUE "00".                  
007900                                                                          
008000 01  WK-C-RAW-AREA.                                                       
008100     COPY DSRAWSR.                                                        
008200                                                                          
008300 01  WK-C-STDEV-AREA.                                                     
008400     COPY DSSTDEV.                                                        
008500                                                                          
008600 01  WK-C-IO-SWITCHES.                                                    
008700     05  WK-RAW-EOF-SW             PIC X(01) VALUE "N".                   
008800         88  WK-RAW-AT-EOF                VALUE "Y".                      
008900     05  WK-HDR-WRITTEN-SW         PIC X(01) VALUE "N".                   
009000         88  WK-HDR-WAS-WRITTEN           VALUE "Y".                      
009100     05  FILLER                    PIC X(04) VALUE SPACES.                
009200                                                                          
009300 01  WK-C-PARMS.                                                          
009400     05  WK-ENTITY                 PIC X(30) VALUE "Unknown".             
009500     05  WK-EVENT-TYPE             PIC X(20) VALUE "Policy".              
009600     05  WK-QUERY-TEXT             PIC X(60) VALUE SPACES.                
009700     05  WK-OUT-FILE-NAME          PIC X(60) VALUE                        
009800         "STDEVOUT".                                                      
009900     05  FILLER                    PIC X(04) VALUE SPACES.                
010000                                                                          
010100* ----- OUTPUT-LINE WORK AREA - COMMA-DELIMITED TEXT BUILT HERE           
010200* BEFORE EACH WRITE, SAME AS THE CORRELATOR'S PRINT-LINE HABIT.           
010300 01  WK-C-OUT-LINE                 PIC X(600) VALUE SPACES.               
010400                                                                          
010500 01  WK-C-HEADER-LINE.                                                    
010600     05  WK-HDR-LINE               PIC X(600) VALUE                       
010700         "date,entity,event_type,source_url,verification_sta"             
010800         "tus,year,title,snippet,category,country,date_confi"             
010900         "dence,date_scraped,notes".                                      
011000                                                                          
011100 01  WK-C-REPORT-FIELDS.                                                  
011200     05  WK-RPT-ROWS-ED            PIC ZZZZZZ9.                           
011300     05  FILLER                    PIC X(04) VALUE SPACES.                
011400                                                                          
011500 LINKAGE SECTION.                                                         
011600***************                                                           
011700 01  DS-RMAP-LINK.                                                        
011800     05  DS-RMAP-ENTITY            PIC X(30) VALUE SPACES.                
011900     05  DS-RMAP-EVENT-TYPE        PIC X(20) VALUE SPACES.                
012000     05  DS-RMAP-QUERY-TEXT        PIC X(60) VALUE SPACES.                
012100     05  FILLER                    PIC X(04) VALUE SPACES.                
012200                                                                          
012300 PROCEDURE DIVISION USING DS-RMAP-LINK.                                   
012400****************************************                                  
012500 MAIN-MODULE.                                                             
012600     PERFORM A000-EDIT-PARAMETERS THRU A009-EDIT-PARMS-EX.                
012700     PERFORM A050-GET-RUN-DATE THRU A059-GET-RUN-DATE-EX.                 
012800     PERFORM A100-OPEN-FILES THRU A199-OPEN-EX.                           
012900     IF DS-CW-EXIT-STATUS = ZERO                                          
013000         PERFORM B100-MAP-ALL-RECORDS THRU B199-MAP-ALL-EX                
013100         PERFORM C100-CLOSE-AND-REPORT THRU C199-REPORT-EX                
013200     END-IF.                                                              
013300     GO TO Z000-END-PROGRAM.                                              
013400                                                                          
013500* ENTITY AND EVENT-TYPE FALL BACK TO THE STANDING DEFAULTS WHEN           
013600* THE CALLER LEAVES THEM BLANK.                                           
013700 A000-EDIT-PARAMETERS.                                                    
013800     IF DS-RMAP-ENTITY = SPACES                                           
013900         MOVE "Unknown" TO WK-ENTITY                                      
014000     ELSE                                                                 
014100         MOVE DS-RMAP-ENTITY TO WK-ENTITY                                 
014200     END-IF.                                                              
014300     IF DS-RMAP-EVENT-TYPE = SPACES                                       
014400         MOVE "Policy" TO WK-EVENT-TYPE                                   
014500     ELSE                                                                 
014600         MOVE DS-RMAP-EVENT-TYPE TO WK-EVENT-TYPE                         
014700     END-IF.                                                              
014800     MOVE DS-RMAP-QUERY-TEXT TO WK-QUERY-TEXT.                            
014900 A009-EDIT-PARMS-EX.                                                      
015000     EXIT.                                                                
015100                                                                          
015200* PICKS UP THE SYSTEM DATE ONCE FOR THE DATE_SCRAPED STAMP ON             
015300* EVERY MAPPED RECORD - SAME BUILD AS DSVALID'S A050, FOUR-DIGIT          
015400* CENTURY THROUGHOUT, NO TWO-DIGIT WINDOWING.                             
015500 A050-GET-RUN-DATE.                                                       
015600     ACCEPT DS-CW-RUN-YMD FROM DATE.                                      
015700     MOVE DS-CW-RUN-CEN TO DS-CW-RUN-CCYY-CEN.                            
015800     MOVE DS-CW-RUN-YY TO DS-CW-RUN-CCYY-YY.                              
015900     MOVE DS-CW-RUN-CCYY-N TO DS-CW-RUN-CCYY.                             
016000     STRING DS-CW-RUN-CCYY-X DELIMITED BY SIZE                            
016100             "-" DELIMITED BY SIZE                                        
016200             DS-CW-RUN-MM DELIMITED BY SIZE                               
016300             "-" DELIMITED BY SIZE                                        
016400             DS-CW-RUN-DD DELIMITED BY SIZE                               
016500         INTO DS-CW-RUN-DATE-X                                            
016600     END-STRING.                                                          
016700 A059-GET-RUN-DATE-EX.                                                    
016800     EXIT.                                                                
016900                                                                          
017000 A100-OPEN-FILES.                                                         
017100     OPEN INPUT DS-RAWSRC.                                                
017200     IF NOT WK-C-SUCCESSFUL                                               
017300         DISPLAY "DSRMAP - RAW RESULTS FILE WILL NOT OPEN - "             
017400             WK-C-FILE-STATUS                                             
017500         MOVE 2 TO DS-CW-EXIT-STATUS                                      
017600         GO TO A199-OPEN-EX                                               
017700     END-IF.                                                              
017800     OPEN OUTPUT DS-STDOUT.                                               
017900     IF WK-T-FILE-STATUS NOT = "00"                                       
018000         DISPLAY "DSRMAP - OUTPUT FILE WILL NOT OPEN - "                  
018100             WK-T-FILE-STATUS                                             
018200         MOVE 2 TO DS-CW-EXIT-STATUS                                      
018300         CLOSE DS-RAWSRC                                                  
018400         GO TO A199-OPEN-EX                                               
018500     END-IF.                                                              
018600 A199-OPEN-EX.                                                            
018700     EXIT.                                                                
018800                                                                          
018900* ----- SECTION B1 - MAP EACH RAW RECORD TO STANDARD SCHEMA -----         
019000 B100-MAP-ALL-RECORDS.                                                    
019100     MOVE "N" TO WK-RAW-EOF-SW.                                           
019200     MOVE ZERO TO WK-77-ROWS-MAPPED.                                      
019300     PERFORM B110-READ-ONE-RAW-LINE THRU B119-READ-RAW-EX                 
019400         UNTIL WK-RAW-AT-EOF.                                             
019500 B199-MAP-ALL-EX.                                                         
019600     EXIT.                                                                
019700                                                                          
019800 B110-READ-ONE-RAW-LINE.                                                  
019900     READ DS-RAWSRC INTO DS-RAWSR-RECORD                                  
020000         AT END                                                           
020100             MOVE "Y" TO WK-RAW-EOF-SW                                    
020200     END-READ.                                                            
020300     IF NOT WK-RAW-AT-EOF                                                 
020400         PERFORM B120-BUILD-ONE-STDEV-REC                                 
020500             THRU B129-BUILD-EX                                           
020600         PERFORM B130-WRITE-HEADER-ONCE                                   
020700             THRU B139-WRITE-HDR-EX                                       
020800         PERFORM B125-FORMAT-OUTPUT-LINE                                  
020900             THRU B129-FORMAT-EX                                          
021000         WRITE DS-STDOUT-LINE FROM WK-C-OUT-LINE                          
021100         ADD 1 TO WK-77-ROWS-MAPPED                                       
021200     END-IF.                                                              
021300 B119-READ-RAW-EX.                                                        
021400     EXIT.                                                                
021500                                                                          
021600* DEFAULTS PER THE MAPPING RULE - DATE IS LEFT BLANK FOR THE              
021700* REVIEW ANALYST TO FILL IN BY HAND AFTER READING THE SOURCE.             
021800 B120-BUILD-ONE-STDEV-REC.                                                
021900     MOVE SPACES TO DS-STDEV-RECORD.                                      
022000     MOVE SPACES TO DS-STDEV-DATE.                                        
022100     MOVE WK-ENTITY TO DS-STDEV-ENTITY.                                   
022200     MOVE WK-EVENT-TYPE TO DS-STDEV-EVENT-TYPE.                           
022300     MOVE DS-RAWSR-LINK TO DS-STDEV-SOURCE-URL.                           
022400     MOVE "Unverified" TO DS-STDEV-VERIFY-STATUS.                         
022500     MOVE DS-RAWSR-TITLE TO DS-STDEV-TITLE.                               
022600     MOVE DS-RAWSR-SNIPPET TO DS-STDEV-SNIPPET.                           
022700     MOVE DS-CW-RUN-DATE-X TO DS-STDEV-DATE-SCRAPED.                      
022800     STRING "Auto-collected. Query: " DELIMITED BY SIZE                   
022900         WK-QUERY-TEXT DELIMITED BY SIZE                                  
023000         INTO DS-STDEV-NOTES                                              
023100     END-STRING.                                                          
023200 B129-BUILD-EX.                                                           
023300     EXIT.                                                                
023400                                                                          
023500* BUILDS THE ACTUAL COMMA-DELIMITED OUTPUT LINE FROM THE                  
023600* STANDARD SCHEMA FIELDS - THE "  " DELIMITER (TWO LITERAL                
023700* SPACES) TRIMS EACH FIXED FIELD'S TRAILING PAD WITHOUT                   
023800* DISTURBING A SINGLE EMBEDDED SPACE IN THE REAL TEXT, SAME               
023900* TRICK THE CORRELATOR USES ON ITS VERDICT LINE.                          
024000 B125-FORMAT-OUTPUT-LINE.                                                 
024100     MOVE SPACES TO WK-C-OUT-LINE.                                        
024200     STRING DS-STDEV-DATE DELIMITED BY "  "                               
024300             "," DELIMITED BY SIZE                                        
024400         DS-STDEV-ENTITY DELIMITED BY "  "                                
024500             "," DELIMITED BY SIZE                                        
024600         DS-STDEV-EVENT-TYPE DELIMITED BY "  "                            
024700             "," DELIMITED BY SIZE                                        
024800         DS-STDEV-SOURCE-URL DELIMITED BY "  "                            
024900             "," DELIMITED BY SIZE                                        
025000         DS-STDEV-VERIFY-STATUS DELIMITED BY "  "                         
025100             "," DELIMITED BY SIZE                                        
025200         DS-STDEV-YEAR DELIMITED BY "  "                                  
025300             "," DELIMITED BY SIZE                                        
025400         DS-STDEV-TITLE DELIMITED BY "  "                                 
025500             "," DELIMITED BY SIZE                                        
025600         DS-STDEV-SNIPPET DELIMITED BY "  "                               
025700             "," DELIMITED BY SIZE                                        
025800         DS-STDEV-CATEGORY DELIMITED BY "  "                              
025900             "," DELIMITED BY SIZE                                        
026000         DS-STDEV-COUNTRY DELIMITED BY "  "                               
026100             "," DELIMITED BY SIZE                                        
026200         DS-STDEV-DATE-CONF DELIMITED BY "  "                             
026300             "," DELIMITED BY SIZE                                        
026400         DS-STDEV-DATE-SCRAPED DELIMITED BY "  "                          
026500             "," DELIMITED BY SIZE                                        
026600         DS-STDEV-NOTES DELIMITED BY "  "                                 
026700         INTO WK-C-OUT-LINE                                               
026800     END-STRING.                                                          
026900 B129-FORMAT-EX.                                                          
027000     EXIT.                                                                
027100                                                                          
027200 B130-WRITE-HEADER-ONCE.                                                  
027300     IF NOT WK-HDR-WAS-WRITTEN                                            
027400         WRITE DS-STDOUT-LINE FROM WK-HDR-LINE                            
027500         MOVE "Y" TO WK-HDR-WRITTEN-SW                                    
027600     END-IF.                                                              
027700 B139-WRITE-HDR-EX.                                                       
027800     EXIT.                                                                
027900                                                                          
028000 C100-CLOSE-AND-REPORT.                                                   
028100     CLOSE DS-RAWSRC DS-STDOUT.                                           
028200     IF WK-77-ROWS-MAPPED = ZERO                                          
028300         DISPLAY "No results to write."                                   
028400     ELSE                                                                 
028500         MOVE WK-77-ROWS-MAPPED TO WK-RPT-ROWS-ED                         
028600         DISPLAY "Saved " WK-RPT-ROWS-ED                                  
028700             " rows to " WK-OUT-FILE-NAME                                 
028800     END-IF.                                                              
028900 C199-REPORT-EX.                                                          
029000     EXIT.                                                                
029100                                                                          
029200 Z000-END-PROGRAM.                                                        
029300     MOVE DS-CW-EXIT-STATUS TO RETURN-CODE.                               
029400     STOP RUN.                                                            
029500 Z099-END-PROGRAM-EX.                                                     
029600     EXIT.                                                                
