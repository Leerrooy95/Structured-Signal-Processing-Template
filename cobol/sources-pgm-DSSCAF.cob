000100IDENTIFICATION DIVISION.                                                  
000200***********************                                                   
000300PROGRAM-ID. DSSCAF.                                                       
000400AUTHOR. RHOLT.                                                            
000500INSTALLATION. OSINT UNIT - BATCH SYSTEMS.                                 
000600DATE-WRITTEN. 04 OCT 1988.                                                
000700DATE-COMPILED.                                                            
000800SECURITY. INTERNAL USE ONLY - OSINT UNIT DISTRIBUTION.                    
000900*DESCRIPTION : DATASET SCAFFOLDER.                                        
001000*             MAINLINE - WRITES A NEW, EMPTY EVENT-DATASET                
001100*             FILE CARRYING ONLY A HEADER RECORD, SO AN                   
001200*             ANALYST STARTING A FRESH ENTITY HAS THE RIGHT               
001300*             COLUMN NAMES IN THE RIGHT ORDER BEFORE ANY ROWS             
001400*             ARE KEYED IN.                                               
001500*================================================================         
001600* HISTORY OF MODIFICATION:                                                
001700*================================================================         
001800* DQE148 - RHOLT   - 04/10/1988 - INITIAL RELEASE.  WRITES THE            
001900*              FIVE REQUIRED COLUMN NAMES ONLY - NO DATA ROWS,            
002000*              JUST THE HEADER RECORD FOR A NEW ENTITY'S                  
002100*              DATASET FILE.                                              
002200*----------------------------------------------------------------         
002300* DQE162 - JBAUER  - 19/06/1995 - ADDED THE EIGHT RECOMMENDED             
002400*              COLUMNS AS AN OPTIONAL SECOND BLOCK ON THE UNIT            
002500*              SUPERVISOR'S REQUEST, SWITCHED BY THE CALLER'S             
002600*              INCLUDE-RECOMMENDED FLAG.                                  
002700*----------------------------------------------------------------         
002800* Y2K031 - JBAUER  - 14/07/1998 - Y2K REMEDIATION.  REVIEWED -            
002900*              NO DATE FIELDS WRITTEN BY THIS PROGRAM, NO                 
003000*              CHANGE REQUIRED.                                           
003100*----------------------------------------------------------------         
003200* DQE215 - CPARKS  - 11/03/2006 - ENTITY NAME IS NOW REJECTED             
003300*              WHEN BLANK INSTEAD OF SILENTLY DEFAULTING - THE            
003400*              UNIT SUPERVISOR RULED A BLANK ENTITY IS ALWAYS             
003500*              AN OPERATOR ERROR, NOT A VALID SCAFFOLD.                   
003600*================================================================         
003700 ENVIRONMENT DIVISION.                                                    
003800*********************                                                     
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-AS400.                                              
004100 OBJECT-COMPUTER. IBM-AS400.                                              
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
004300         UPSI-0 IS UPSI-SWITCH-0                                          
004400         ON STATUS IS U0-ON                                               
004500         OFF STATUS IS U0-OFF.                                            
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT DS-SCAFOUT ASSIGN TO SCAFOUT                                  
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100     FILE STATUS IS WK-C-FILE-STATUS.                                     
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500***************                                                           
005600 FD  DS-SCAFOUT                                                           
005700     LABEL RECORDS ARE OMITTED.                                           
005800 01  DS-SCAFOUT-LINE               PIC X(600).                            
005900                                                                          
006000 WORKING-STORAGE SECTION.                                                 
006100***********************                                                   
006200 77  WK-77-COL-COUNT           PIC 9(02) COMP VALUE ZERO.                 
006300                                                                          
006400 01  WK-C-COMMON.                                                         
006500     COPY DSCOMWK.                                                        
006600                                                                          
006700 01  WK-C-PARMS.                                                          
006800     05  WK-ENTITY                 PIC X(30) VALUE SPACES.                
006900     05  WK-INCLUDE-REC-SW         PIC X(01) VALUE "Y".                   
007000         88  WK-INCLUDE-RECOMMENDED       VALUE "Y".                      
007100     05  WK-OUT-FILE-NAME          PIC X(60) VALUE                        
007200         "SCAFOUT".                                                       
007300     05  FILLER                    PIC X(04) VALUE SPACES.                
007400                                                                          
007500* ----- THE HEADER LINE IS BUILT HERE, ONE COLUMN AT A TIME,              
007600* REQUIRED COLUMNS FIRST, THEN THE RECOMMENDED BLOCK WHEN                 
007700* CALLED FOR.  THE REQUIRED/RECOMMENDED COLUMN-NAME TABLES                
007800* BELOW HOLD THE STANDARD SCHEMA'S COLUMN ORDER - THE SAME                
007900* TABLE DRIVES BOTH THE HEADER BUILD AND THE COLUMN COUNT.                
008000 01  WK-C-REQUIRED-COLS.                                                  
008100     05  WK-REQ-COL OCCURS 5 TIMES                                        
008200             INDEXED BY WK-REQ-IDX                                        
008300             PIC X(20) VALUE SPACES.                                      
008400     05  FILLER                    PIC X(10) VALUE SPACES.                
008500                                                                          
008600 01  WK-C-RECOMMENDED-COLS.                                               
008700     05  WK-REC-COL OCCURS 8 TIMES                                        
008800             INDEXED BY WK-REC-IDX                                        
008900             PIC X(20) VALUE SPACES.                                      
009000     05  WK-REC-COUNT              PIC 9(02) COMP VALUE 8.                
009100     05  FILLER                    PIC X(10) VALUE SPACES.                
009200                                                                          
009300 01  WK-C-HEADER-LINE.                                                    
009400     05  WK-HDR-LINE               PIC X(600) VALUE SPACES.               
009500     05  WK-HDR-LINE-R REDEFINES WK-HDR-LINE.                             
009600         10  WK-HDR-LINE-TEXT      PIC X(600).                            
009700                                                                          
009800 01  WK-C-REPORT-FIELDS.                                                  
009900     05  WK-RPT-COL-COUNT-ED       PIC Z9.                                
010000     05  FILLER                    PIC X(04) VALUE SPACES.                
010100                                                                          
010200 LINKAGE SECTION.                                                         
010300***************                                                           
010400 01  DS-SCAF-LINK.                                                        
010500     05  DS-SCAF-ENTITY            PIC X(30) VALUE SPACES.                
010600     05  DS-SCAF-INCLUDE-REC-FLAG  PIC X(01) VALUE "Y".                   
010700     05  FILLER                    PIC X(04) VALUE SPACES.                
010800                                                                          
010900 PROCEDURE DIVISION USING DS-SCAF-LINK.                                   
011000****************************************                                  
011100 MAIN-MODULE.                                                             
011200     PERFORM A000-EDIT-PARAMETERS THRU A009-EDIT-PARMS-EX.                
011300     IF DS-CW-EXIT-STATUS = ZERO                                          
011400         PERFORM B000-LOAD-COLUMN-TABLES                                  
011500             THRU B009-LOAD-COLS-EX                                       
011600         PERFORM B100-OPEN-AND-WRITE                                      
011700             THRU B199-OPEN-WRITE-EX                                      
011800     END-IF.                                                              
011900     IF DS-CW-EXIT-STATUS = ZERO                                          
012000         PERFORM C100-REPORT-RESULT THRU C199-REPORT-EX                   
012100     END-IF.                                                              
012200     GO TO Z000-END-PROGRAM.                                              
012300                                                                          
012400* A BLANK ENTITY NAME IS ALWAYS AN OPERATOR ERROR - THE UNIT              
012500* SUPERVISOR'S STANDING RULE, SEE DQE215 ABOVE.                           
012600 A000-EDIT-PARAMETERS.                                                    
012700     MOVE DS-SCAF-ENTITY TO WK-ENTITY.                                    
012800     IF WK-ENTITY = SPACES                                                
012900         DISPLAY "DSSCAF - ENTITY NAME MAY NOT BE BLANK - "               
013000             "RUN TERMINATED."                                            
013100         MOVE 1 TO DS-CW-EXIT-STATUS                                      
013200         GO TO A009-EDIT-PARMS-EX                                         
013300     END-IF.                                                              
013400     IF DS-SCAF-INCLUDE-REC-FLAG = "N"                                    
013500         MOVE "N" TO WK-INCLUDE-REC-SW                                    
013600     ELSE                                                                 
013700         MOVE "Y" TO WK-INCLUDE-REC-SW                                    
013800     END-IF.                                                              
013900 A009-EDIT-PARMS-EX.                                                      
014000     EXIT.                                                                
014100                                                                          
014200 B000-LOAD-COLUMN-TABLES.                                                 
014300     MOVE "date"                  TO WK-REQ-COL(1).                       
014400     MOVE "entity"                TO WK-REQ-COL(2).                       
014500     MOVE "event_type"            TO WK-REQ-COL(3).                       
014600     MOVE "source_url"            TO WK-REQ-COL(4).                       
014700     MOVE "verification_status"   TO WK-REQ-COL(5).                       
014800     MOVE "year"                  TO WK-REC-COL(1).                       
014900     MOVE "title"                 TO WK-REC-COL(2).                       
015000     MOVE "snippet"               TO WK-REC-COL(3).                       
015100     MOVE "category"              TO WK-REC-COL(4).                       
015200     MOVE "country"               TO WK-REC-COL(5).                       
015300     MOVE "date_confidence"       TO WK-REC-COL(6).                       
015400     MOVE "date_scraped"          TO WK-REC-COL(7).                       
015500     MOVE "notes"                 TO WK-REC-COL(8).                       
015600 B009-LOAD-COLS-EX.                                                       
015700     EXIT.                                                                
015800                                                                          
015900* ----- SECTION B1 - BUILD THE HEADER LINE, WRITE THE FILE -----          
016000 B100-OPEN-AND-WRITE.                                                     
016100     OPEN OUTPUT DS-SCAFOUT.                                              
016200     IF NOT WK-C-SUCCESSFUL                                               
016300         DISPLAY "DSSCAF - OUTPUT FILE WILL NOT OPEN - "                  
016400             WK-C-FILE-STATUS                                             
016500         MOVE 2 TO DS-CW-EXIT-STATUS                                      
016600         GO TO B199-OPEN-WRITE-EX                                         
016700     END-IF.                                                              
016800     MOVE SPACES TO WK-HDR-LINE.                                          
016900     MOVE 5 TO WK-77-COL-COUNT.                                           
017000     SET WK-REQ-IDX TO 1.                                                 
017100     PERFORM B110-ADD-ONE-REQUIRED THRU B119-ADD-REQ-EX                   
017200         VARYING WK-REQ-IDX FROM 1 BY 1                                   
017300         UNTIL WK-REQ-IDX > 5.                                            
017400     IF WK-INCLUDE-RECOMMENDED                                            
017500         ADD WK-REC-COUNT TO WK-77-COL-COUNT                              
017600         SET WK-REC-IDX TO 1                                              
017700         PERFORM B120-ADD-ONE-RECOMMENDED                                 
017800             THRU B129-ADD-REC-EX                                         
017900             VARYING WK-REC-IDX FROM 1 BY 1                               
018000             UNTIL WK-REC-IDX > WK-REC-COUNT                              
018100     END-IF.                                                              
018200     WRITE DS-SCAFOUT-LINE FROM WK-HDR-LINE-TEXT.                         
018300     CLOSE DS-SCAFOUT.                                                    
018400 B199-OPEN-WRITE-EX.                                                      
018500     EXIT.                                                                
018600                                                                          
018700* EACH COLUMN NAME IS APPENDED WITH A LEADING COMMA EXCEPT THE            
018800* VERY FIRST ONE - "date" STARTS THE LINE WITH NO COMMA AHEAD             
018900* OF IT.                                                                  
019000 B110-ADD-ONE-REQUIRED.                                                   
019100     IF WK-REQ-IDX = 1                                                    
019200         STRING WK-REQ-COL(1) DELIMITED BY "  "                           
019300             INTO WK-HDR-LINE                                             
019400         END-STRING                                                       
019500     ELSE                                                                 
019600         STRING WK-HDR-LINE DELIMITED BY "  "                             
019700             "," DELIMITED BY SIZE                                        
019800             WK-REQ-COL(WK-REQ-IDX) DELIMITED BY "  "                     
019900             INTO WK-HDR-LINE                                             
020000         END-STRING                                                       
020100     END-IF.                                                              
020200 B119-ADD-REQ-EX.                                                         
020300     EXIT.                                                                
020400                                                                          
020500 B120-ADD-ONE-RECOMMENDED.                                                
020600     STRING WK-HDR-LINE DELIMITED BY "  "                                 
020700         "," DELIMITED BY SIZE                                            
020800         WK-REC-COL(WK-REC-IDX) DELIMITED BY "  "                         
020900         INTO WK-HDR-LINE                                                 
021000     END-STRING.                                                          
021100 B129-ADD-REC-EX.                                                         
021200     EXIT.                                                                
021300                                                                          
021400 C100-REPORT-RESULT.                                                      
021500     MOVE WK-77-COL-COUNT TO WK-RPT-COL-COUNT-ED.                         
021600     DISPLAY "DSSCAF - CREATED " WK-OUT-FILE-NAME                         
021700         " FOR ENTITY " WK-ENTITY.                                        
021800     DISPLAY "DSSCAF - " WK-RPT-COL-COUNT-ED                              
021900         " COLUMNS WRITTEN."                                              
022000 C199-REPORT-EX.                                                          
022100     EXIT.                                                                
022200                                                                          
022300 Z000-END-PROGRAM.                                                        
022400     MOVE DS-CW-EXIT-STATUS TO RETURN-CODE.                               
022500     STOP RUN.                                                            
022600 Z099-END-PROGRAM-EX.                                                     
022700     EXIT.                                                                
