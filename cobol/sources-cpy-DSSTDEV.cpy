000100* DSSTDEV.cpybk                                                           
000200     05  DS-STDEV-RECORD           PIC X(542).                            
000300* I-O FORMAT: DS-STDEV-FIELDS  STANDARD SCHEMA EVENT RECORD               
000400* USED BY DSVALID (INPUT), DSCORR (INPUT, DATE COLUMN ONLY),              
000500* DSRMAP (OUTPUT) AND DSSCAF (HEADER ROW ONLY).                           
000600*                                                                         
000700     05  DS-STDEV-FIELDS REDEFINES DS-STDEV-RECORD.                       
000800*        ----- REQUIRED COLUMNS (ALL FIVE MUST BE PRESENT) -----          
000900         06  DS-STDEV-DATE             PIC X(10).                         
001000*                        EVENT DATE, ISO YYYY-MM-DD, MAY BE BLANK         
001100         06  DS-STDEV-DATE-NUM REDEFINES DS-STDEV-DATE.                   
001200             08  DS-STDEV-DATE-CCYY    PIC X(04).                         
001300             08  DS-STDEV-DATE-DASH1   PIC X(01).                         
001400             08  DS-STDEV-DATE-MM      PIC X(02).                         
001500             08  DS-STDEV-DATE-DASH2   PIC X(01).                         
001600             08  DS-STDEV-DATE-DD      PIC X(02).                         
001700         06  DS-STDEV-ENTITY           PIC X(30).                         
001800*                        WHO/WHAT IS TRACKED, E.G. "BLACKROCK"            
001900         06  DS-STDEV-EVENT-TYPE       PIC X(20).                         
002000*                        POLICY/FINANCIAL/LEGAL/APPOINTMENT/              
002100*                        STATEMENT/TEMPORAL_ANCHOR/CRISIS/TECH            
002200         06  DS-STDEV-SOURCE-URL       PIC X(100).                        
002300*                        LINK TO THE PRIMARY SOURCE                       
002400         06  DS-STDEV-SOURCE-URL-SPLIT REDEFINES                          
002500             DS-STDEV-SOURCE-URL.                                         
002600             08  DS-STDEV-URL-SCHEME   PIC X(10).                         
002700             08  DS-STDEV-URL-REST     PIC X(90).                         
002800         06  DS-STDEV-VERIFY-STATUS    PIC X(12).                         
002900*                        VERIFIED / UNVERIFIED / DEBUNKED                 
003000*        ----- RECOMMENDED COLUMNS, EMITTED IN THIS ORDER -----           
003100         06  DS-STDEV-YEAR             PIC X(04).                         
003200*                        HEADER-ONLY - NOT POPULATED BY DSRMAP            
003300         06  DS-STDEV-TITLE            PIC X(60).                         
003400*                        SHORT EVENT HEADLINE                             
003500         06  DS-STDEV-SNIPPET          PIC X(120).                        
003600*                        BRIEF EXCERPT FROM THE SOURCE                    
003700         06  DS-STDEV-CATEGORY         PIC X(20).                         
003800*                        HEADER-ONLY - NOT POPULATED BY DSRMAP            
003900         06  DS-STDEV-COUNTRY          PIC X(20).                         
004000*                        HEADER-ONLY - NOT POPULATED BY DSRMAP            
004100         06  DS-STDEV-DATE-CONF        PIC X(06).                         
004200*                        HEADER-ONLY - NOT POPULATED BY DSRMAP            
004300         06  DS-STDEV-DATE-SCRAPED     PIC X(10).                         
004400*                        ISO DATE THE RECORD WAS COLLECTED                
004500         06  DS-STDEV-NOTES            PIC X(100).                        
004600*                        FREE TEXT / PROVENANCE NOTE                      
004700         06  FILLER                    PIC X(30).                         
