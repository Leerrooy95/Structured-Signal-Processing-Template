000100* HISTORY OF MODIFICATION:                                                
000200* -----------------------------------------------------------             
000300* TAG    NAME    DATE          DESCRIPTION                                
000400* -----------------------------------------------------------             
000500* DQE121 RHOLT   19/04/1990  - HOLDS THE FIRST 20 (TARGET,                
000600*                              ANCHOR) MATCHES FOR THE                    
000700*                              CORRELATION REPORT "MATCH                  
000800*                              DETAILS" BLOCK, PLUS THE                   
000900*                              RUNNING TOTAL MATCH COUNT.                 
001000* -----------------------------------------------------------             
001100 01  DS-MATCH-TABLE.                                                      
001200     05  DS-MATCH-TOTAL          PIC 9(07) COMP VALUE ZERO.               
001300     05  DS-MATCH-SHOWN          PIC 9(03) COMP VALUE ZERO.               
001400     05  DS-MATCH-DETAIL OCCURS 20 TIMES                                  
001500             INDEXED BY DS-MATCH-IDX.                                     
001600         10  DS-MATCH-TARGET-DATE    PIC X(10).                           
001700         10  DS-MATCH-ANCHOR-DATE    PIC X(10).                           
001800         10  DS-MATCH-DELTA-DAYS     PIC S9(04) COMP.                     
001900         10  FILLER                  PIC X(06).                           
002000     05  FILLER                  PIC X(08).                               
