000100*****************************************************************         
000200* AMENDMENT HISTORY:                                                      
000300*****************************************************************         
000400* DQE100 05/03/1987 RHOLT   OSINT EVENT DATASET SUITE - INITIAL           
000500*                    RELEASE.  COMMON WORK AREA FOR ALL FOUR              
000600*                    PROGRAMS OF THE SUITE (VALIDATE, CORRELATE,          
000700*                    MAP, SCAFFOLD) - FILE-STATUS BYTE WITH ITS           
000800*                    88-LEVELS, PLUS THE RUN-DATE BLOCK ALL               
000900*                    FOUR PROGRAMS SHARE.                                 
001000*-----------------------------------------------------------------        
001100* DQE114 22/09/1989 RHOLT   ADDED RUN-DATE GROUP SO THE FUTURE-           
001200*                    DATE CHECK AND THE RESULT-MAPPER STAMP CAN           
001300*                    SHARE ONE SYSTEM-DATE MOVE.                          
001400*-----------------------------------------------------------------        
001500* DQE140 11/02/1994 JBAUER  ADDED THE ROW/COLUMN/ISSUE COUNTERS           
001600*                    USED BY THE VALIDATOR SUMMARY LINE.                  
001700*-----------------------------------------------------------------        
001800* Y2K031 14/07/1998 JBAUER  Y2K REMEDIATION - RUN-CCYY EXPANDED           
001900*                    TO FOUR DIGITS THROUGHOUT; NO WINDOWING.             
002000*-----------------------------------------------------------------        
002100* DQE203 09/05/2003 CPARKS  ADDED WK-C-DUPLICATE-KEY CONDITION            
002200*                    FOR THE DUPLICATES CHECK IN DSVALID.                 
002300*-----------------------------------------------------------------        
002400 01  DS-COMWK.                                                            
002500     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".                  
002600         88  WK-C-SUCCESSFUL                 VALUE "00".                  
002700         88  WK-C-END-OF-FILE                VALUE "10".                  
002800         88  WK-C-RECORD-NOT-FOUND           VALUE "23".                  
002900         88  WK-C-DUPLICATE-KEY              VALUE "22".                  
003000         88  WK-C-FILE-NOT-FOUND             VALUE "35" "41".             
003100     05  DS-CW-RUN-YMD             PIC 9(06) VALUE ZERO.                  
003200     05  DS-CW-RUN-YMD-R REDEFINES DS-CW-RUN-YMD.                         
003300         10  DS-CW-RUN-YY          PIC 9(02).                             
003400         10  DS-CW-RUN-MM          PIC 9(02).                             
003500         10  DS-CW-RUN-DD          PIC 9(02).                             
003600     05  DS-CW-RUN-CEN             PIC X(02) VALUE "20".                  
003700     05  DS-CW-RUN-CCYY-X.                                                
003800         10  DS-CW-RUN-CCYY-CEN    PIC X(02).                             
003900         10  DS-CW-RUN-CCYY-YY     PIC X(02).                             
004000     05  DS-CW-RUN-CCYY-N REDEFINES DS-CW-RUN-CCYY-X                      
004100         PIC 9(04).                                                       
004200     05  DS-CW-RUN-CCYY            PIC 9(04) COMP VALUE ZERO.             
004300     05  DS-CW-RUN-DATE-X          PIC X(10) VALUE SPACES.                
004400     05  DS-CW-ROW-COUNT           PIC 9(07) COMP VALUE ZERO.             
004500     05  DS-CW-COL-COUNT           PIC 9(03) COMP VALUE ZERO.             
004600     05  DS-CW-ISSUE-COUNT         PIC 9(05) COMP VALUE ZERO.             
004700     05  DS-CW-FLAGGED-COUNT       PIC 9(07) COMP VALUE ZERO.             
004800     05  DS-CW-ERROR-RATE          PIC 9(03)V9(01) COMP                   
004900         VALUE ZERO.                                                      
005000     05  DS-CW-SWITCH-1            PIC X(01) VALUE "N".                   
005100         88  DS-CW-SW1-YES                   VALUE "Y".                   
005200         88  DS-CW-SW1-NO                    VALUE "N".                   
005300     05  DS-CW-SWITCH-2            PIC X(01) VALUE "N".                   
005400         88  DS-CW-SW2-YES                   VALUE "Y".                   
005500         88  DS-CW-SW2-NO                    VALUE "N".                   
005600     05  DS-CW-EXIT-STATUS         PIC 9(01) COMP VALUE ZERO.             
005700     05  FILLER                    PIC X(08) VALUE SPACES.                
